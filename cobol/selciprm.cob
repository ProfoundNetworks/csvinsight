000100*
000200* SELECT FOR THE CI PARAMETER FILE - ONE FIXED RECORD,
000300* READ ONCE AT STARTUP BY EVERY CI PROGRAM.  ASSIGNED
000400* DYNAMICALLY VIA CI-PARAM-FILE-NAME SO A JCL PROC OR
000500* SHELL SCRIPT CAN POINT EACH RUN AT A DIFFERENT SITE.
000600*
000700* 19/11/25 VBC - CREATED.
000800*
000900     SELECT CI-PARAM-FILE ASSIGN TO CI-PARAM-FILE-NAME
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-CI-PRM-STATUS.
