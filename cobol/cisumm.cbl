000100*****************************************************************
000200*                                                               *
000300*   C I  S U M M -  CSV INSIGHT SORTED VALUE SUMMARIZER         *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.       CISUMM.
001100**
001200*    AUTHOR.           R K PATEL, 14/06/1988.
001300**
001400*    INSTALLATION.     APPLEWOOD COMPUTERS - DATA SERVICES BUREAU.
001500**
001600*    DATE-WRITTEN.     14/06/1988.
001700**
001800*    DATE-COMPILED.
001900**
002000*    SECURITY.         COPYRIGHT (C) 1988 - 2026 & LATER,
002100*                      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002200*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                      LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400**
002500*    REMARKS.          SECOND STAGE OF THE CSV INSIGHT BATCH
002600*                      PROFILER SUITE, SORTED-RUN LEG ONLY.
002700*                      SORTS CI-VALUE-FILE ON (COLUMN NUMBER,
002800*                      VALUE), RUN-LENGTH ENCODES EACH COLUMN'S
002900*                      VALUES, KEEPS THE TOP-N MOST FREQUENT
003000*                      VALUES PER COLUMN, AND WRITES ONE SUMMARY
003100*                      RECORD PER COLUMN TO CI-COLUMN-FILE FOR
003200*                      CIRPT TO PRINT.
003300**
003400*    VERSION.          SEE WS-PROG-VERS IN WORKING-STORAGE.
003500**
003600*    CALLED MODULES.   NONE.
003700**
003800*    FUNCTIONS USED:   NONE.
003900**
004000*    FILES USED :      CI-PARAM-FILE   - SITE PARAMETERS, INPUT.
004100*                      CI-VALUE-FILE   - UNSORTED VALUES FROM
004200*                                        CISPLIT, SORT INPUT.
004300*                      CI-SRT-VALUE-FILE - SORT OUTPUT, RE-READ
004400*                                        SEQUENTIALLY.
004500*                      CI-COLUMN-FILE  - PER-COLUMN SUMMARY,
004600*                                        OUTPUT.
004700**
004800*    ERROR MESSAGES USED.
004900*                      CI101 - CI103, SEE WORKING-STORAGE.
005000**
005100* CHANGES:
005200* 14/06/1988 RKP - 1.0.0 CREATED, FIRST RUN AGAINST THE PENSIONS
005300*                  EXTRACT, SORTED MODE ONLY AT THIS POINT.
005400* 02/09/1988 RKP -     1 MIN-LEN WAS NOT BEING RESET PER COLUMN,
005500*                  CARRYING THE PREVIOUS COLUMN'S MINIMUM FORWARD.
005600* 19/01/1989 RKP -     2 NO CHANGE FOR THE LIST-COLUMN SUB-VALUE
005700*                  SPLIT - CISPLIT DOES ALL THE SPLITTING, THIS
005800*                  PROGRAM NEVER SEES A CELL, ONLY VALUES.
005900* 11/07/1990 MHD -     3 TOP-N TABLE NOW TIE-BREAKS ON VALUE
006000*                  ASCENDING WHEN COUNTS ARE EQUAL - WAS LEAVING
006100*                  THE TABLE ORDER TO CHANCE ON A REPLACE.
006200* 23/03/1992 MHD -     4 NO CHANGE FOR CISPLIT'S NEW QUICK MODE -
006300*                  THIS PROGRAM ONLY EVER RUNS WHEN CI-PRM-MODE
006400*                  IS 'S', CISTRM COVERS 'Q' ON ITS OWN.
006500* 30/11/1995 VBC -     5 PICKED UP FOR MAINTENANCE - TOP-N TABLE
006600*                  SIZE NOW TAKEN FROM CI-PRM-TOPN, WAS A HARD
006700*                  CODED 10.
006800* 17/02/1999 VBC -     6 Y2K REVIEW - PROGRAM HOLDS NO DATE
006900*                  FIELDS, NO CHANGE REQUIRED, SIGNED OFF.
007000* 08/05/2003 VBC -     7 RAISED MAX FIELD COUNT TO 20 FOR THE NEW
007100*                  CLAIMS EXTRACT, MATCHING CISPLIT.
007200* 19/11/2025 VBC -     8 REBUILT AROUND THE NEW CI-COLUMN-FILE
007300*                  AND MOST-COMMON TABLE LAYOUT - CIRPT NOW DOES
007400*                  THE COLUMN-NAME JOIN, THIS PROGRAM LEAVES
007500*                  CI-COL-NAME BLANK.
007600*
007700*****************************************************************
007800* COPYRIGHT NOTICE.
007900* ****************
008000*
008100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
008200*
008300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008400* SYSTEM AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1988-2026
008500* AND LATER.
008600*
008700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
009000*
009100* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
009200* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
009300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
009400* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
009500*
009600* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
009700* LICENSE ALONG WITH THIS PROGRAM; SEE THE FILE COPYING.
009800*
009900*****************************************************************
010000*
010100 ENVIRONMENT              DIVISION.
010200*================================
010300*
010400 COPY "ENVDIV.COB".
010500*
010600 INPUT-OUTPUT             SECTION.
010700 FILE-CONTROL.
010800     COPY "SELCIPRM.COB".
010900     COPY "SELCIVAL.COB".
011000*
011100     SELECT  CI-SRT-VALUE-FILE  ASSIGN  CI-SRT-VALUE-FILE-NAME
011200                             ORGANIZATION LINE SEQUENTIAL
011300                             STATUS   WS-CI-SRT-STATUS.
011400*
011500     SELECT  CI-SORT-WORK-FILE  ASSIGN  CI-SORT-WORK-FILE-NAME.
011600*
011700     COPY "SELCICOL.COB".
011800*
011900 DATA                     DIVISION.
012000*================================
012100*
012200 FILE                     SECTION.
012300*
012400 COPY "FDCIPRM.COB".
012500 COPY "FDCIVAL.COB".
012600*
012700* SORT OUTPUT, RE-READ SEQUENTIALLY - SAME 52 BYTES AS
012800* CI-VALUE-FILE-REC, ONE PER VALUE, NOW IN (COL-NO,VALUE) ORDER.
012900 FD  CI-SRT-VALUE-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORDING MODE IS F.
013200 01  CI-SRT-VALUE-FILE-REC        PIC X(52).
013300*
013400* SORT WORK FILE - THE SD RECORD REUSES THE CI-VALUE-RECORD
013500* LAYOUT SO THE SORT KEYS CAN BE NAMED DIRECTLY.
013600 SD  CI-SORT-WORK-FILE.
013700     COPY "WSCIVAL.COB".
013800*
013900 COPY "FDCICOL.COB".
014000*
014100 WORKING-STORAGE          SECTION.
014200*------------------------
014300 COPY "WSCIPRM.COB".
014400 COPY "WSCICOL.COB".
014500*
014600 77  WS-PROG-VERS             PIC X(12) VALUE "CISUMM V1.6".
014700*
014800 01  WS-FILE-STATUSES.
014900     03  WS-CI-PRM-STATUS     PIC XX    VALUE ZERO.
015000     03  WS-CI-VAL-STATUS     PIC XX    VALUE ZERO.
015100     03  WS-CI-SRT-STATUS     PIC XX    VALUE ZERO.
015200     03  WS-CI-COL-STATUS     PIC XX    VALUE ZERO.
015300     03  FILLER               PIC X(02).
015400*
015500 01  WS-FILE-NAMES.
015600     03  CI-PARAM-FILE-NAME   PIC X(08) VALUE "CIPRMDD".
015700     03  CI-VALUE-FILE-NAME   PIC X(08) VALUE "CIVALDD".
015800     03  CI-SRT-VALUE-FILE-NAME
015900                              PIC X(08) VALUE "CISRTDD".
016000     03  CI-SORT-WORK-FILE-NAME
016100                              PIC X(08) VALUE "SORTWK01".
016200     03  CI-COLUMN-FILE-NAME  PIC X(08) VALUE "CICOLDD".
016300     03  FILLER               PIC X(08).
016400*
016500 01  WS-SWITCHES.
016600     03  WS-EOF-SW            PIC X     VALUE "N".
016700         88  WS-EOF                     VALUE "Y".
016800     03  WS-TOPN-STOP-SW      PIC X     VALUE "N".
016900         88  WS-TOPN-STOP               VALUE "Y".
017000     03  FILLER               PIC X(02).
017100*
017200*    WS-CURR-VALUE HOLDS THE SORTED RECORD JUST READ, WS-PREV-
017300*    VALUE HOLDS THE ONE BEFORE IT - THE PAIR DRIVES THE TWO-
017400*    LEVEL CONTROL BREAK (COLUMN, THEN RUN-OF-EQUAL-VALUES)
017500*    RESTATED FROM THE CNTRLBRK CUSTOMER-BREAK IDIOM.
017600*
017700 01  WS-CURR-VALUE.
017800     03  WS-CURR-COL-NO       PIC 9(03).
017900     03  WS-CURR-VALUE-TEXT   PIC X(40).
018000     03  WS-CURR-VALUE-LEN    PIC 9(04) COMP.
018100     03  FILLER               PIC X(05).
018200*
018300 01  WS-PREV-VALUE.
018400     03  WS-PREV-COL-NO       PIC 9(03).
018500     03  WS-PREV-VALUE-TEXT   PIC X(40).
018600     03  WS-PREV-VALUE-LEN    PIC 9(04) COMP.
018700     03  FILLER               PIC X(05).
018800*
018900 01  WS-RUN-WORK.
019000     03  WS-RUN-LENGTH        PIC 9(09) COMP VALUE ZERO.
019100     03  FILLER               PIC X(06).
019200*
019300 01  WS-TOPN-WORK.
019400     03  WS-TOPN-NEW-COUNT    PIC 9(09) COMP.
019500     03  WS-TOPN-NEW-VALUE    PIC X(40).
019600     03  WS-TOPN-INS-IX       PIC 9(02) COMP.
019700     03  FILLER               PIC X(04).
019800*
019900 01  WS-ERROR-MESSAGES.
020000     03  CI101   PIC X(45) VALUE
020100         "CI101 UNABLE TO OPEN CI-PARAM-FILE, ABENDING".
020200     03  CI102   PIC X(45) VALUE
020300         "CI102 CI-PARAM-FILE IS EMPTY, ABENDING".
020400     03  CI103   PIC X(45) VALUE
020500         "CI103 VALUE FILE NOT IN SORTED ORDER, ABEND".
020550     03  FILLER  PIC X(02).
020600*
020700 PROCEDURE                DIVISION.
020800*================================
020900*
021000*****************************************************************
021100* AA000-MAIN - OPEN, SORT, DRIVE THE READ-AHEAD CONTROL-BREAK
021200*    LOOP OVER THE SORTED VALUES, CLOSE.
021300*****************************************************************
021400 AA000-MAIN                   SECTION.
021500*
021600     PERFORM AA005-OPEN-FILES THRU AA005-EXIT.
021700     SORT CI-SORT-WORK-FILE
021800          ON ASCENDING KEY CI-VAL-COL-NO
021900                           CI-VAL-VALUE
022000          USING CI-VALUE-FILE
022100          GIVING CI-SRT-VALUE-FILE.
022200     OPEN INPUT CI-SRT-VALUE-FILE.
022300     PERFORM AA010-READ-SORTED-REC THRU AA010-EXIT.
022400     IF WS-EOF
022500        GO TO AA000-NO-VALUES.
022600     PERFORM AA015-START-FIRST-COLUMN THRU AA015-EXIT.
022700     PERFORM AA020-PROCESS-SORTED-RECS THRU AA020-EXIT
022800             UNTIL WS-EOF.
022900     PERFORM AA035-FINALIZE-RUN THRU AA035-EXIT.
023000     PERFORM AA036-FINALIZE-COLUMN THRU AA036-EXIT.
023100*
023200 AA000-NO-VALUES.
023300     CLOSE CI-SRT-VALUE-FILE.
023400     CLOSE CI-COLUMN-FILE.
023500     STOP RUN.
023600*
023700 AA000-EXIT.
023800     EXIT.
023900*
024000*****************************************************************
024100* AA005-OPEN-FILES - OPEN THE PARAMETER FILE, READ IT, THEN
024200*    OPEN THE VALUE AND COLUMN-SUMMARY FILES.
024300*****************************************************************
024400 AA005-OPEN-FILES.
024500*
024600     OPEN INPUT CI-PARAM-FILE.
024700     IF WS-CI-PRM-STATUS NOT = "00"
024800        DISPLAY CI101
024900        MOVE 16 TO RETURN-CODE
025000        GO TO AA005-EXIT.
025100*
025200     READ CI-PARAM-FILE INTO CI-PARAM-RECORD
025300          AT END
025400          DISPLAY CI102
025500          MOVE 16 TO RETURN-CODE
025600          GO TO AA005-EXIT.
025700     CLOSE CI-PARAM-FILE.
025800*
025900     OPEN OUTPUT CI-COLUMN-FILE.
026000*
026100 AA005-EXIT.
026200     EXIT.
026300*
026400*****************************************************************
026500* AA010-READ-SORTED-REC - READ ONE RECORD OF THE (COL-NO,VALUE)
026600*    SORTED VALUE FILE INTO WS-CURR-VALUE.
026700*****************************************************************
026800 AA010-READ-SORTED-REC.
026900*
027000     READ CI-SRT-VALUE-FILE INTO CI-VALUE-RECORD
027100          AT END
027200          SET WS-EOF TO TRUE
027300          GO TO AA010-EXIT.
027400     MOVE CI-VAL-COL-NO    TO WS-CURR-COL-NO.
027500     MOVE CI-VAL-VALUE     TO WS-CURR-VALUE-TEXT.
027600     MOVE CI-VAL-VALUE-LEN TO WS-CURR-VALUE-LEN.
027700*
027800 AA010-EXIT.
027900     EXIT.
028000*
028100*****************************************************************
028200* AA015-START-FIRST-COLUMN - PRIME THE BREAK FIELDS AND THE
028300*    FIRST COLUMN ACCUMULATOR FROM THE FIRST SORTED RECORD.
028400*****************************************************************
028500 AA015-START-FIRST-COLUMN.
028600*
028700     MOVE WS-CURR-COL-NO     TO WS-PREV-COL-NO.
028800     MOVE WS-CURR-VALUE-TEXT TO WS-PREV-VALUE-TEXT.
028900     MOVE WS-CURR-VALUE-LEN  TO WS-PREV-VALUE-LEN.
029000     MOVE 1                  TO WS-RUN-LENGTH.
029100     PERFORM AA016-INIT-COLUMN THRU AA016-EXIT.
029200     MOVE WS-CURR-COL-NO     TO CI-COL-NUMBER.
029300*
029400 AA015-EXIT.
029500     EXIT.
029600*
029700 AA016-INIT-COLUMN.
029800*
029900     MOVE SPACES     TO CI-COL-NAME.
030000     MOVE ZERO       TO CI-NUM-VALUES.
030100     MOVE ZERO       TO CI-NUM-UNIQUES.
030200     MOVE ZERO       TO CI-NUM-FILLS.
030300     MOVE ZERO       TO CI-NUM-EMPTY.
030400     MOVE ZERO       TO CI-FILL-RATE.
030500     MOVE 9999       TO CI-MIN-LEN.
030600     MOVE ZERO       TO CI-MAX-LEN.
030700     MOVE ZERO       TO CI-AVG-LEN.
030800     MOVE ZERO       TO CI-SUM-LEN.
030900     MOVE ZERO       TO CI-MC-COUNT-TOTAL.
031000     MOVE ZERO       TO CI-MC-ENTRY-COUNT.
031100*
031200 AA016-EXIT.
031300     EXIT.
031400*
031500*****************************************************************
031600* AA020-PROCESS-SORTED-RECS - ONE SORTED RECORD PER PASS.  A
031700*    COLUMN CHANGE ENDS THE RUN AND THE COLUMN; A VALUE CHANGE
031800*    WITHIN THE SAME COLUMN ENDS ONLY THE RUN.
031900*****************************************************************
032000 AA020-PROCESS-SORTED-RECS.
032100*
032200     IF WS-CURR-COL-NO NOT = WS-PREV-COL-NO
032300        PERFORM AA035-FINALIZE-RUN THRU AA035-EXIT
032400        PERFORM AA036-FINALIZE-COLUMN THRU AA036-EXIT
032500        MOVE WS-CURR-COL-NO TO WS-PREV-COL-NO
032600        MOVE WS-CURR-VALUE-TEXT TO WS-PREV-VALUE-TEXT
032700        MOVE WS-CURR-VALUE-LEN TO WS-PREV-VALUE-LEN
032800        MOVE 1 TO WS-RUN-LENGTH
032900        PERFORM AA016-INIT-COLUMN THRU AA016-EXIT
033000        MOVE WS-CURR-COL-NO TO CI-COL-NUMBER
033100        PERFORM AA010-READ-SORTED-REC THRU AA010-EXIT
033200        GO TO AA020-EXIT.
033300*
033400     IF WS-CURR-VALUE-TEXT = WS-PREV-VALUE-TEXT
033500        ADD 1 TO WS-RUN-LENGTH
033600        PERFORM AA010-READ-SORTED-REC THRU AA010-EXIT
033700        GO TO AA020-EXIT.
033800*
033900     IF WS-CURR-VALUE-TEXT < WS-PREV-VALUE-TEXT
034000        DISPLAY CI103
034100        MOVE 16 TO RETURN-CODE
034200        STOP RUN.
034300*
034400     PERFORM AA035-FINALIZE-RUN THRU AA035-EXIT.
034500     MOVE WS-CURR-VALUE-TEXT TO WS-PREV-VALUE-TEXT.
034600     MOVE WS-CURR-VALUE-LEN  TO WS-PREV-VALUE-LEN.
034700     MOVE 1 TO WS-RUN-LENGTH.
034800     PERFORM AA010-READ-SORTED-REC THRU AA010-EXIT.
034900*
035000 AA020-EXIT.
035100     EXIT.
035200*
035300*****************************************************************
035400* AA035-FINALIZE-RUN - ONE RUN (A VALUE AND HOW MANY TIMES IT
035500*    REPEATED) HAS ENDED - ROLL IT INTO THE COLUMN TOTALS AND
035600*    OFFER IT TO THE TOP-N TRACKER.
035700*****************************************************************
035800 AA035-FINALIZE-RUN.
035900*
036000     ADD WS-RUN-LENGTH TO CI-NUM-VALUES.
036100     ADD 1             TO CI-NUM-UNIQUES.
036200     IF WS-PREV-VALUE-TEXT = SPACES
036300        MOVE WS-RUN-LENGTH TO CI-NUM-EMPTY.
036400     IF WS-PREV-VALUE-LEN < CI-MIN-LEN
036500        MOVE WS-PREV-VALUE-LEN TO CI-MIN-LEN.
036600     IF WS-PREV-VALUE-LEN > CI-MAX-LEN
036700        MOVE WS-PREV-VALUE-LEN TO CI-MAX-LEN.
036800     COMPUTE CI-SUM-LEN = CI-SUM-LEN
036900                         + (WS-PREV-VALUE-LEN * WS-RUN-LENGTH).
037000     PERFORM AA032-TOPN-OFFER-RUN THRU AA032-EXIT.
037100*
037200 AA035-EXIT.
037300     EXIT.
037400*
037500*****************************************************************
037600* AA036-FINALIZE-COLUMN - A COLUMN'S LAST RUN IS IN, COMPUTE
037700*    FILL RATE AND AVERAGE LENGTH AND WRITE THE SUMMARY RECORD.
037800*****************************************************************
037900 AA036-FINALIZE-COLUMN.
038000*
038100     COMPUTE CI-NUM-FILLS = CI-NUM-VALUES - CI-NUM-EMPTY.
038200     IF CI-NUM-VALUES > ZERO
038300        COMPUTE CI-FILL-RATE ROUNDED =
038400                (CI-NUM-FILLS * 100) / CI-NUM-VALUES
038500        COMPUTE CI-AVG-LEN ROUNDED =
038600                CI-SUM-LEN / CI-NUM-VALUES.
038700     WRITE CI-COLUMN-FILE-REC FROM CI-COLUMN-SUMMARY-RECORD.
038800*
038900 AA036-EXIT.
039000     EXIT.
039100*
039200*****************************************************************
039300* AA032-TOPN-OFFER-RUN - A RUN (COUNT, VALUE) IS A CANDIDATE FOR
039400*    THE COLUMN'S TOP-N TABLE.  WHILE THE TABLE IS NOT FULL EVERY
039500*    RUN GOES IN; ONCE FULL A RUN ONLY DISPLACES THE CURRENT
039600*    MINIMUM (ENTRY 1) IF ITS COUNT IS STRICTLY GREATER.
039700*****************************************************************
039800 AA032-TOPN-OFFER-RUN.
039900*
040000     MOVE WS-RUN-LENGTH      TO WS-TOPN-NEW-COUNT.
040100     MOVE WS-PREV-VALUE-TEXT TO WS-TOPN-NEW-VALUE.
040200*
040300     IF CI-MC-ENTRY-COUNT < CI-PRM-TOPN
040400        ADD 1 TO CI-MC-ENTRY-COUNT
040500        ADD WS-TOPN-NEW-COUNT TO CI-MC-COUNT-TOTAL
040600        SET WS-TOPN-INS-IX TO CI-MC-ENTRY-COUNT
040700        PERFORM AA033-TOPN-INSERT-SORTED THRU AA033-EXIT
040800        GO TO AA032-EXIT.
040900*
041000     IF WS-TOPN-NEW-COUNT > CI-MC-COUNT(1)
041100        SUBTRACT CI-MC-COUNT(1) FROM CI-MC-COUNT-TOTAL
041200        ADD WS-TOPN-NEW-COUNT TO CI-MC-COUNT-TOTAL
041300        SET WS-TOPN-INS-IX TO CI-PRM-TOPN
041400        PERFORM AA033-TOPN-INSERT-SORTED THRU AA033-EXIT.
041500*
041600 AA032-EXIT.
041700     EXIT.
041800*
041900*****************************************************************
042000* AA033-TOPN-INSERT-SORTED - SHIFT LOWER-RANKED ENTRIES DOWN ONE
042100*    SLOT TO MAKE ROOM, THEN DROP THE NEW RUN INTO ITS ASCENDING
042200*    (COUNT, VALUE) SLOT.
042300*****************************************************************
042400 AA033-TOPN-INSERT-SORTED.
042500*
042600     MOVE "N" TO WS-TOPN-STOP-SW.
042700     PERFORM AA034-TOPN-SHIFT-SLOT THRU AA034-EXIT
042800             UNTIL WS-TOPN-INS-IX = 1 OR WS-TOPN-STOP.
042900     MOVE WS-TOPN-NEW-COUNT TO CI-MC-COUNT(WS-TOPN-INS-IX).
043000     MOVE WS-TOPN-NEW-VALUE TO CI-MC-VALUE(WS-TOPN-INS-IX).
043100*
043200 AA033-EXIT.
043300     EXIT.
043400*
043500 AA034-TOPN-SHIFT-SLOT.
043600*
043700     IF WS-TOPN-NEW-COUNT > CI-MC-COUNT(WS-TOPN-INS-IX - 1)
043800        SET WS-TOPN-STOP TO TRUE
043900        GO TO AA034-EXIT.
044000     IF WS-TOPN-NEW-COUNT = CI-MC-COUNT(WS-TOPN-INS-IX - 1)
044100        AND WS-TOPN-NEW-VALUE > CI-MC-VALUE(WS-TOPN-INS-IX - 1)
044200        SET WS-TOPN-STOP TO TRUE
044300        GO TO AA034-EXIT.
044400     MOVE CI-MC-COUNT(WS-TOPN-INS-IX - 1)
044500          TO CI-MC-COUNT(WS-TOPN-INS-IX).
044600     MOVE CI-MC-VALUE(WS-TOPN-INS-IX - 1)
044700          TO CI-MC-VALUE(WS-TOPN-INS-IX).
044800     SUBTRACT 1 FROM WS-TOPN-INS-IX.
044900*
045000 AA034-EXIT.
045100     EXIT.
