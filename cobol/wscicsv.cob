000100*
000200****************************************************
000300*                                                  *
000400*   WORKING STORAGE FOR THE INPUT CSV RECORD AND   *
000500*      ITS SPLIT-FIELD WORK TABLE                  *
000600*                                                  *
000700****************************************************
000800*
000900*  CI-CSV-LINE IS THE RAW INPUT RECORD (THE FD ITSELF
001000*  IS DECLARED IN-LINE IN CISPLIT SINCE ONLY CISPLIT
001100*  EVER OPENS THE INPUT FILE).  THE REMAINDER OF THIS
001200*  AREA IS THE SPLIT-FIELD WORK TABLE BUILT EACH TIME
001300*  A RECORD IS UNSTRUNG ON THE DELIMITER, PLUS THE
001400*  SUB-VALUE TABLE BUILT WHEN A LIST COLUMN'S CELL IS
001500*  UNSTRUNG AGAIN ON THE LIST SEPARATOR.
001600*
001700* 19/11/25 VBC - CREATED.
001800* 25/11/25 VBC - ADDED CI-CSV-LINE-CHARS REDEFINES FOR
001900*                THE TRAILING-SPACE TRIM ROUTINE.
002000* 01/12/25 VBC - WIDENED CI-CSV-FIELD TO X(40) TO MATCH
002100*                THE VALUE-FILE RECORD LENGTH.
002200*
002300 01  CI-CSV-WORK-AREA.
002400     03  CI-CSV-LINE                 PIC X(512).
002500     03  CI-CSV-LINE-CHARS REDEFINES CI-CSV-LINE.
002600         05  CI-CSV-CHAR OCCURS 512 TIMES
002700                                     PIC X(01).
002800     03  CI-CSV-LINE-LEN             PIC 9(03) COMP.
002900     03  CI-CSV-NUM-FIELDS           PIC 9(03) COMP.
003000     03  CI-CSV-FIELD-TABLE.
003100         05  CI-CSV-FIELD OCCURS 20 TIMES
003200                                     PIC X(40).
003300     03  CI-CSV-FIELD-LEN-TABLE.
003400         05  CI-CSV-FIELD-LEN OCCURS 20 TIMES
003500                                     PIC 9(04) COMP.
003600     03  CI-CSV-SUBVAL-TABLE.
003700         05  CI-CSV-SUBVAL OCCURS 20 TIMES
003800                                     PIC X(40).
003900     03  CI-CSV-NUM-SUBVALS          PIC 9(02) COMP.
004000     03  FILLER                      PIC X(20).
