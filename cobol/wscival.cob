000100*
000200****************************************************
000300*                                                  *
000400*   RECORD DEFINITION FOR THE CI VALUE WORK FILE   *
000500*                                                  *
000600****************************************************
000700*
000800*  CISPLIT WRITES ONE RECORD PER EMITTED VALUE (EACH
000900*  CELL, OR EACH SUB-VALUE OF A LIST CELL, OF EVERY
001000*  VALID DATA ROW) TO THIS FILE - ONE COMBINED FILE
001100*  CARRYING ALL COLUMNS RATHER THAN 20 SEPARATE ONES,
001200*  KEYED BY CI-VAL-COL-NO SO CISUMM CAN SORT IT ONCE
001300*  ON (COL-NO, VALUE) AND THEN CONTROL-BREAK ON
001400*  CI-VAL-COL-NO TO RECOVER THE PER-COLUMN GROUPING.
001500*  THE SAME 01 DOUBLES AS THE SD SORT-RECORD IN CISUMM.
001600*
001700* 19/11/25 VBC - CREATED.
001800* 28/11/25 VBC - WIDENED CI-VAL-VALUE FROM X(30) TO
001900*                X(40) - TRUNCATION COMPLAINTS FROM
002000*                THE PILOT RUN ON THE CLAIMS EXTRACT.
002100*
002200 01  CI-VALUE-RECORD.
002300     03  CI-VAL-COL-NO               PIC 9(03).
002400     03  CI-VAL-VALUE                PIC X(40).
002500     03  CI-VAL-VALUE-LEN            PIC 9(04) COMP.
002600     03  FILLER                      PIC X(05).
