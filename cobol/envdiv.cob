000100***************************************************
000200*                                                 *
000300*   E N V I R O N M E N T   D I V I S I O N        *
000400*        C O N F I G U R A T I O N   B L O C K     *
000500*                                                 *
000600***************************************************
000700*
000800* SHARED ENVIRONMENT/CONFIGURATION BLOCK FOR THE CSV
000900* INSIGHT (CI) PROFILER SUITE.  COPIED BY EVERY CI
001000* PROGRAM STRAIGHT AFTER THE ENVIRONMENT DIVISION
001100* HEADER SO THAT SOURCE/OBJECT-COMPUTER AND THE
001200* SPECIAL-NAMES SWITCHES STAY IDENTICAL ACROSS THE
001300* WHOLE SUITE.
001400*
001500* 19/11/25 VBC - CREATED FOR CI SUITE FROM THE COMMON
001600*                ACAS ENVDIV.COB SHAPE.
001700* 02/12/25 VBC - ADDED CI-DEBUG-SWITCH (UPSI-0) SO A
001800*                JCL/SCRIPT CAN FLIP EXTRA DISPLAY
001900*                DIAGNOSTICS ON WITHOUT A RECOMPILE.
002000*
002100 CONFIGURATION SECTION.
002200 SOURCE-COMPUTER.   IBM-370.
002300 OBJECT-COMPUTER.   IBM-370.
002400 SPECIAL-NAMES.
002500     C01             IS TOP-OF-FORM
002600     CLASS CI-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
002700     UPSI-0          IS CI-DEBUG-SWITCH
002800                     ON  CI-DEBUG-ON
002900                     OFF CI-DEBUG-OFF.
