000100*
000200* FD FOR THE CI VALUE WORK FILE.
000300*
000400* 19/11/25 VBC - CREATED.
000500*
000600 FD  CI-VALUE-FILE
000700     LABEL RECORDS ARE STANDARD
000800     RECORDING MODE IS F.
000900 01  CI-VALUE-FILE-REC               PIC X(52).
