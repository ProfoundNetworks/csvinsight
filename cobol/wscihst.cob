000100*
000200****************************************************
000300*                                                  *
000400*   RECORD DEFINITION FOR THE CI ROW-LENGTH         *
000500*      HISTOGRAM WORK FILE                         *
000600*                                                  *
000700****************************************************
000800*
000900*  CISPLIT ACCUMULATES THE HISTOGRAM IN THE
001000*  CI-HIST-TABLE BELOW (ONE SLOT PER DISTINCT FIELD
001100*  COUNT SEEN, 1 THRU 20) AND WRITES IT OUT AS
001200*  CI-HIST-RECORD ROWS AT END OF RUN FOR CIRPT TO
001300*  READ BACK AND SORT INTO DESCENDING ROW-COUNT ORDER.
001400*
001500* 19/11/25 VBC - CREATED.
001600*
001700 01  CI-HIST-RECORD.
001800     03  CI-HIST-NCOLS               PIC 9(03).
001900     03  CI-HIST-ROWS                PIC 9(09).
002000     03  FILLER                      PIC X(08).
002100*
002200 01  CI-HIST-TABLE-AREA.
002300     03  CI-HIST-TABLE-COUNT         PIC 9(02) COMP.
002400     03  CI-HIST-TABLE OCCURS 20 TIMES
002500                     ASCENDING KEY IS CI-HIST-TBL-NCOLS
002600                     INDEXED BY CI-HIST-IDX.
002700         05  CI-HIST-TBL-NCOLS       PIC 9(03).
002800         05  CI-HIST-TBL-ROWS        PIC 9(09) COMP.
002850     03  FILLER                      PIC X(01).
