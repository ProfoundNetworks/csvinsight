000100*
000200* SELECT FOR THE CI HISTOGRAM WORK FILE.
000300*
000400* 19/11/25 VBC - CREATED.
000500*
000600     SELECT CI-HIST-FILE ASSIGN TO CI-HIST-FILE-NAME
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-CI-HST-STATUS.
