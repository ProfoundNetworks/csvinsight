000100*
000200* SELECT FOR THE CI HEADER WORK FILE.
000300*
000400* 19/11/25 VBC - CREATED.
000500*
000600     SELECT CI-HEADER-FILE ASSIGN TO CI-HEADER-FILE-NAME
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-CI-HDR-STATUS.
