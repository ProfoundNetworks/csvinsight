000100*****************************************************************
000200*                                                               *
000300*   C I  R P T  -  CSV INSIGHT REPORT WRITER                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.       CIRPT.
001100**
001200*    AUTHOR.           R K PATEL, 14/06/1988.
001300**
001400*    INSTALLATION.     APPLEWOOD COMPUTERS - DATA SERVICES BUREAU.
001500**
001600*    DATE-WRITTEN.     14/06/1988.
001700**
001800*    DATE-COMPILED.
001900**
002000*    SECURITY.         COPYRIGHT (C) 1988 - 2026 & LATER,
002100*                      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002200*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                      LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400**
002500*    REMARKS.          THIRD AND FINAL STAGE OF THE CSV INSIGHT
002600*                      BATCH PROFILER SUITE.  READS THE COLUMN-
002700*                      NAME WORK FILE INTO A TABLE, SORTS THE
002800*                      ROW-LENGTH HISTOGRAM INTO DESCENDING ROW-
002900*                      COUNT ORDER, THEN PRINTS THE TITLE BLOCK
003000*                      FOLLOWED BY ONE SUMMARY BLOCK PER COLUMN
003100*                      FROM CI-COLUMN-FILE, IN COLUMN-NUMBER
003200*                      ORDER.  THE MOST-COMMON (TOP-N) TABLE IS
003300*                      PRINTED HIGH-TO-LOW WITH AN OTHER-LINE
003400*                      REMAINDER, OR OMITTED ENTIRELY FOR A
003500*                      QUICK-RUN COLUMN (CI-NUM-UNIQUES = -1).
003600**
003700*    VERSION.          SEE WS-PROG-VERS IN WORKING-STORAGE.
003800**
003900*    CALLED MODULES.   NONE.
004000**
004100*    FUNCTIONS USED:   NONE.
004200**
004300*    FILES USED :      CI-HIST-FILE    - ROW-LENGTH HISTOGRAM
004400*                                        FROM CISPLIT, SORT INPUT.
004500*                      CI-SRT-HIST-FILE - SORT OUTPUT, RE-READ
004600*                                        SEQUENTIALLY.
004700*                      CI-HEADER-FILE  - COLUMN NUMBER/NAME FROM
004800*                                        CISPLIT, LOADED TO TABLE.
004900*                      CI-COLUMN-FILE  - PER-COLUMN SUMMARY FROM
005000*                                        CISUMM OR CISTRM, INPUT.
005100*                      PRINT-FILE      - THE REPORT, OUTPUT.
005200**
005300*    ERROR MESSAGES USED.
005400*                      CI201 - CI202, SEE WORKING-STORAGE.
005500**
005600* CHANGES:
005700* 14/06/1988 RKP - 1.0.0 CREATED, FIRST RUN AGAINST THE PENSIONS
005800*                  EXTRACT - PRINTED THE FIELD-LENGTH BLOCK ONLY,
005900*                  NO MOST-COMMON TABLE AT THIS POINT.
006000* 19/01/1989 RKP -     1 ADDED THE MOST-COMMON VALUE TABLE AND
006100*                  THE OTHER-LINE REMAINDER, TO MATCH THE NEW
006200*                  TOP-N WORK DONE IN CISUMM.
006300* 11/07/1990 MHD -     2 BLANK VALUES NOW PRINT AS THE LITERAL
006400*                  NULL INSTEAD OF A RUN OF SPACES - AUDIT COULD
006500*                  NOT TELL A BLANK ENTRY FROM A PRINT FAULT.
006600* 23/03/1992 MHD -     3 QUICK-RUN COLUMNS (CI-PRM-MODE 'Q') NOW
006700*                  STOP THE BLOCK AFTER THE FIELD-LENGTH LINE -
006800*                  CISTRM NEVER BUILDS A MOST-COMMON TABLE.
006900* 30/11/1995 VBC -     4 PICKED UP FOR MAINTENANCE - HISTOGRAM
007000*                  NOW SORTED DESCENDING BY ROW COUNT BEFORE
007100*                  PRINTING, WAS PRINTING IN DISCOVERY ORDER.
007200* 17/02/1999 VBC -     5 Y2K REVIEW - PROGRAM HOLDS NO DATE
007300*                  FIELDS, NO CHANGE REQUIRED, SIGNED OFF.
007400* 08/05/2003 VBC -     6 RAISED MAX FIELD COUNT TO 20 FOR THE NEW
007500*                  CLAIMS EXTRACT, MATCHING CISPLIT AND CISUMM.
007600* 19/11/2025 VBC -     7 REBUILT AROUND THE NEW CI-COLUMN-FILE
007700*                  LAYOUT - THIS PROGRAM NOW DOES THE COLUMN-
007800*                  NAME JOIN FROM CI-HEADER-FILE, CISUMM AND
007900*                  CISTRM LEAVE CI-COL-NAME BLANK.
008000* 23/11/2025 VBC -     8 OTHER-LINE REMAINDER NOW TAKEN FROM
008100*                  CI-MC-COUNT-TOTAL CARRIED IN THE SUMMARY
008200*                  RECORD, WAS RE-ADDING THE TOP-N TABLE HERE.
008250* 06/12/2025 VBC -     9 RQ4472 - CI201 ABEND (HEADER FILE OVER
008260*                  20 COLS) NOW DISPLAYS THE OFFENDING COLUMN
008270*                  NUMBER ALONGSIDE THE MESSAGE, TO SAVE A RERUN
008280*                  WITH A DUMP JUST TO FIND WHICH COLUMN IT WAS.
008300*
008400*****************************************************************
008500* COPYRIGHT NOTICE.
008600* ****************
008700*
008800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
008900*
009000* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
009100* SYSTEM AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1988-2026
009200* AND LATER.
009300*
009400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
009500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
009700*
009800* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
009900* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010100* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010200*
010300* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
010400* LICENSE ALONG WITH THIS PROGRAM; SEE THE FILE COPYING.
010500*
010600*****************************************************************
010700*
010800 ENVIRONMENT              DIVISION.
010900*================================
011000*
011100 COPY "ENVDIV.COB".
011200*
011300 INPUT-OUTPUT             SECTION.
011400 FILE-CONTROL.
011500     COPY "SELCIHST.COB".
011600*
011700     SELECT  CI-SRT-HIST-FILE   ASSIGN  CI-SRT-HIST-FILE-NAME
011800                             ORGANIZATION LINE SEQUENTIAL
011900                             STATUS   WS-CI-SHS-STATUS.
012000*
012100     SELECT  CI-HST-SORT-WORK-FILE  ASSIGN
012200                             CI-HST-SORT-WORK-FILE-NAME.
012300*
012400     COPY "SELCIHDR.COB".
012500     COPY "SELCICOL.COB".
012600*
012700     SELECT  PRINT-FILE          ASSIGN  PRINT-FILE-NAME
012800                             ORGANIZATION LINE SEQUENTIAL
012900                             STATUS   WS-PRINT-STATUS.
013000*
013100 DATA                     DIVISION.
013200*================================
013300*
013400 FILE                     SECTION.
013500*
013600 COPY "FDCIHST.COB".
013700*
013800* SORT OUTPUT, RE-READ SEQUENTIALLY - SAME 20 BYTES AS
013900* CI-HIST-FILE-REC, NOW IN DESCENDING ROW-COUNT ORDER.
014000 FD  CI-SRT-HIST-FILE
014100     LABEL RECORDS ARE STANDARD
014200     RECORDING MODE IS F.
014300 01  CI-SRT-HIST-FILE-REC         PIC X(20).
014400*
014500* SORT WORK FILE - THE SD RECORD REUSES THE CI-HIST-RECORD
014600* LAYOUT SO THE DESCENDING KEY CAN BE NAMED DIRECTLY.
014700 SD  CI-HST-SORT-WORK-FILE.
014800     COPY "WSCIHST.COB".
014900*
015000 COPY "FDCIHDR.COB".
015100 COPY "FDCICOL.COB".
015200*
015300* THE REPORT ITSELF - 132 CHARACTER PRINT LINES, NO CARRIAGE
015400* CONTROL BYTE, ONE RECORD PER LINE OF THE REPORT.
015500 FD  PRINT-FILE
015600     LABEL RECORDS ARE STANDARD
015700     RECORDING MODE IS F.
015800 01  PRINT-FILE-REC                PIC X(132).
015900*
016000 WORKING-STORAGE          SECTION.
016100*------------------------
016200 COPY "WSCIHDR.COB".
016300 COPY "WSCICOL.COB".
016400*
016500 77  WS-PROG-VERS             PIC X(12) VALUE "CIRPT V1.9".
016600*
016700 01  WS-FILE-STATUSES.
016800     03  WS-CI-HST-STATUS     PIC XX    VALUE ZERO.
016900     03  WS-CI-SHS-STATUS     PIC XX    VALUE ZERO.
017000     03  WS-CI-HDR-STATUS     PIC XX    VALUE ZERO.
017100     03  WS-CI-COL-STATUS     PIC XX    VALUE ZERO.
017200     03  WS-PRINT-STATUS      PIC XX    VALUE ZERO.
017300     03  FILLER               PIC X(02).
017400*
017500 01  WS-FILE-NAMES.
017600     03  CI-HIST-FILE-NAME    PIC X(08) VALUE "CIHSTDD".
017700     03  CI-SRT-HIST-FILE-NAME
017800                              PIC X(08) VALUE "CISHSDD".
017900     03  CI-HST-SORT-WORK-FILE-NAME
018000                              PIC X(08) VALUE "SORTWK02".
018100     03  CI-HEADER-FILE-NAME  PIC X(08) VALUE "CIHDRDD".
018200     03  CI-COLUMN-FILE-NAME  PIC X(08) VALUE "CICOLDD".
018300     03  PRINT-FILE-NAME      PIC X(08) VALUE "CIRPTDD".
018400     03  FILLER               PIC X(08).
018500*
018600 01  WS-SWITCHES.
018700     03  WS-EOF-SW            PIC X     VALUE "N".
018800         88  WS-EOF                     VALUE "Y".
018900     03  FILLER               PIC X(03).
019000*
019100*    WS-HDR-TABLE IS LOADED FROM CI-HEADER-FILE ONCE AT START-
019200*    UP, DIRECT-INDEXED BY COLUMN NUMBER, SO EACH SUMMARY
019300*    RECORD CAN BE GIVEN ITS COLUMN NAME AS IT IS PRINTED -
019400*    NEITHER CISUMM NOR CISTRM CARRY THE NAME THEMSELVES.
019500*
019600 01  WS-HDR-TABLE.
019700     03  WS-HDR-ENTRY OCCURS 20 TIMES
019800                     INDEXED BY WS-HDR-IDX.
019900         05  WS-HDR-NAME      PIC X(30).
020000     03  FILLER               PIC X(01).
020100*
020200 01  WS-TOTAL-WORK.
020300     03  WS-TOTAL-ROWS        PIC 9(09) COMP VALUE ZERO.
020400     03  FILLER               PIC X(06).
020500*
020600*    WS-MC-PRINT-IX WALKS THE MOST-COMMON TABLE FROM
020700*    CI-MC-ENTRY-COUNT DOWN TO 1 - THE TABLE IS HELD ASCENDING
020800*    (ENTRY 1 IS THE MINIMUM) BY CISUMM, SO THE REPORT PRINTS
020900*    IT IN REVERSE TO GET DESCENDING (COUNT, VALUE) ORDER.
021000*
021100 01  WS-PRINT-WORK.
021200     03  WS-MC-PRINT-IX       PIC 9(02) COMP.
021300     03  WS-OTHER-COUNT       PIC 9(09) COMP.
021320     03  WS-DUMP-COL-NO       PIC 9(03).
021340     03  WS-DUMP-COL-NO-X REDEFINES WS-DUMP-COL-NO
021360                          PIC X(03).
021400     03  FILLER               PIC X(04).
021500*
021600 01  WS-ERROR-MESSAGES.
021700     03  CI201   PIC X(45) VALUE
021800         "CI201 CI-HEADER-FILE HAS MORE THAN 20 COLS".
021900     03  CI202   PIC X(45) VALUE
022000         "CI202 MOST-COMMON TABLE HAS MORE THAN 20 ROWS".
022100*
022200*    PRINT-LINE TEMPLATES - EACH IS MOVED OR BUILT HERE AND
022300*    THEN WRITTEN TO PRINT-FILE-REC WITH A WRITE ... FROM,
022400*    RESTATED FROM THE CUSTOMER-BREAK PRINT-LINE IDIOM - ONE
022500*    01-LEVEL PER LINE SHAPE, FILLER-PADDED TO 132 BYTES.
022600*
022700 01  PL-TITLE.
022800     03  FILLER               PIC X(19) VALUE
022900         "CSV Insight Report".
023000     03  FILLER               PIC X(113).
023100*
023200 01  PL-TOTAL-ROWS.
023300     03  FILLER               PIC X(14) VALUE "Total # Rows: ".
023400     03  PL-TR-ROWS           PIC Z(8)9.
023500     03  FILLER               PIC X(109).
023600*
023700 01  PL-COL-COUNTS-HDR.
023800     03  FILLER               PIC X(14) VALUE "Column counts:".
023900     03  FILLER               PIC X(118).
024000*
024100 01  PL-HIST-LINE.
024200     03  FILLER               PIC X(08) VALUE SPACES.
024300     03  PL-HL-NCOLS          PIC ZZ9.
024400     03  FILLER               PIC X(02) VALUE SPACES.
024500     03  FILLER               PIC X(11) VALUE "columns -> ".
024600     03  FILLER               PIC X(01) VALUE SPACE.
024700     03  PL-HL-ROWS           PIC Z(8)9.
024800     03  FILLER               PIC X(98).
024900*
025000 01  PL-BLANK-LINE.
025100     03  FILLER               PIC X(132) VALUE SPACES.
025200*
025300 01  PL-FORMAT-HDR.
025400     03  FILLER               PIC X(14) VALUE "Report Format:".
025500     03  FILLER               PIC X(118).
025600*
025700 01  PL-FORMAT-L1.
025800     03  FILLER               PIC X(32) VALUE
025900         "Column Number. Column Header ->".
026000     03  FILLER               PIC X(01) VALUE SPACE.
026100     03  FILLER               PIC X(33) VALUE
026200         "Uniques: # ; Fills: # ; Fill Rate".
026300     03  FILLER               PIC X(01) VALUE ":".
026400     03  FILLER               PIC X(65).
026500*
026600 01  PL-FORMAT-L2.
026700     03  FILLER               PIC X(37) VALUE
026800         "Field Length: min #, max #, average:".
026900     03  FILLER               PIC X(95).
027000*
027100 01  PL-FORMAT-L3.
027200     03  FILLER               PIC X(35) VALUE
027300         " Top n field values -> Dupe Counts".
027400     03  FILLER               PIC X(97).
027500*
027600 01  PL-COL-HEADER.
027700     03  PL-CH-NUMBER         PIC ZZ9.
027800     03  FILLER               PIC X(02) VALUE ". ".
027900     03  PL-CH-NAME           PIC X(30).
028000     03  FILLER               PIC X(04) VALUE " -> ".
028100     03  FILLER               PIC X(09) VALUE "Uniques: ".
028200     03  PL-CH-UNIQUES        PIC -(8)9.
028300     03  FILLER               PIC X(03) VALUE " ; ".
028400     03  FILLER               PIC X(07) VALUE "Fills: ".
028500     03  PL-CH-FILLS          PIC Z(8)9.
028600     03  FILLER               PIC X(03) VALUE " ; ".
028700     03  FILLER               PIC X(11) VALUE "Fill Rate: ".
028800     03  PL-CH-RATE           PIC ZZ9.9.
028900     03  FILLER               PIC X(01) VALUE "%".
029000     03  FILLER               PIC X(36).
029100*
029200 01  PL-LENGTH-LINE.
029300     03  FILLER               PIC X(04) VALUE SPACES.
029400     03  FILLER               PIC X(15) VALUE "Field Length:  ".
029500     03  FILLER               PIC X(05) VALUE "min  ".
029600     03  PL-LL-MINLEN         PIC Z(3)9.
029700     03  FILLER               PIC X(02) VALUE ", ".
029800     03  FILLER               PIC X(05) VALUE "max  ".
029900     03  PL-LL-MAXLEN         PIC Z(3)9.
030000     03  FILLER               PIC X(02) VALUE ", ".
030100     03  FILLER               PIC X(05) VALUE "avg  ".
030200     03  PL-LL-AVGLEN         PIC Z(4)9.99.
030300     03  FILLER               PIC X(78).
030400*
030500 01  PL-COUNTS-HEADER.
030600     03  FILLER               PIC X(08) VALUE SPACES.
030700     03  FILLER               PIC X(33) VALUE
030800         "Counts      Percent  Field Value".
030900     03  FILLER               PIC X(91).
031000*
031100 01  PL-DETAIL-LINE.
031200     03  FILLER               PIC X(08) VALUE SPACES.
031300     03  PL-DL-COUNT          PIC Z(9)9.
031400     03  FILLER               PIC X(02) VALUE SPACES.
031500     03  PL-DL-PCT            PIC ZZ9.99.
031600     03  FILLER               PIC X(03) VALUE " % ".
031700     03  PL-DL-VALUE          PIC X(40).
031800     03  FILLER               PIC X(63).
031900*
032000 01  PL-OTHER-LINE.
032100     03  FILLER               PIC X(08) VALUE SPACES.
032200     03  PL-OL-COUNT          PIC Z(9)9.
032300     03  FILLER               PIC X(02) VALUE SPACES.
032400     03  PL-OL-PCT            PIC ZZ9.99.
032500     03  FILLER               PIC X(08) VALUE " %  Othe".
032600     03  FILLER               PIC X(01) VALUE "r".
032700     03  FILLER               PIC X(97).
032800*
032900 PROCEDURE                DIVISION.
033000*================================
033100*
033200*****************************************************************
033300* AA000-MAIN - OPEN, LOAD THE HEADER TABLE, SORT AND PRINT THE
033400*    HISTOGRAM/TITLE BLOCK, THEN PRINT EACH COLUMN'S BLOCK.
033500*****************************************************************
033600 AA000-MAIN                   SECTION.
033700*
033800     PERFORM AA005-OPEN-FILES THRU AA005-EXIT.
033900     PERFORM AA008-LOAD-HEADER-TABLE THRU AA008-EXIT.
034000     PERFORM AA015-SORT-HISTOGRAM-DESC THRU AA015-EXIT.
034100     PERFORM AA020-PRINT-TITLE-BLOCK THRU AA020-EXIT.
034200     PERFORM AA010-READ-COLUMN-REC THRU AA010-EXIT.
034300     PERFORM AA030-PRINT-ONE-COLUMN THRU AA030-EXIT
034400             UNTIL WS-EOF.
034500     CLOSE CI-COLUMN-FILE
034600           PRINT-FILE.
034700     STOP RUN.
034800*
034900 AA000-EXIT.
035000     EXIT.
035100*
035200*****************************************************************
035300* AA005-OPEN-FILES - OPEN ALL THE WORK FILES AND THE REPORT.
035400*****************************************************************
035500 AA005-OPEN-FILES.
035600*
035700     OPEN INPUT  CI-HEADER-FILE
035800                 CI-COLUMN-FILE.
035900     OPEN OUTPUT PRINT-FILE.
036000*
036100 AA005-EXIT.
036200     EXIT.
036300*
036400*****************************************************************
036500* AA008-LOAD-HEADER-TABLE - READ CI-HEADER-FILE TO END OF FILE,
036600*    DROPPING EACH COLUMN NAME INTO WS-HDR-TABLE DIRECT-INDEXED
036700*    BY COLUMN NUMBER, THEN CLOSE THE FILE - IT IS NOT NEEDED
036800*    AGAIN ONCE THE TABLE IS BUILT.
036900*****************************************************************
037000 AA008-LOAD-HEADER-TABLE.
037100*
037200     MOVE "N" TO WS-EOF-SW.
037300     PERFORM AA009-READ-HEADER-REC THRU AA009-EXIT
037400             UNTIL WS-EOF.
037500     CLOSE CI-HEADER-FILE.
037600     MOVE "N" TO WS-EOF-SW.
037700*
037800 AA008-EXIT.
037900     EXIT.
038000*
038100 AA009-READ-HEADER-REC.
038200*
038300     READ CI-HEADER-FILE INTO CI-HDR-RECORD
038400          AT END
038500          MOVE "Y" TO WS-EOF-SW
038600          GO TO AA009-EXIT.
038700     IF CI-HDR-COL-NUMBER > 20
038750        MOVE CI-HDR-COL-NUMBER TO WS-DUMP-COL-NO
038800        DISPLAY CI201
038820        DISPLAY "OFFENDING COLUMN NUMBER " WS-DUMP-COL-NO-X
038900        MOVE 16 TO RETURN-CODE
039000        STOP RUN.
039100     SET WS-HDR-IDX TO CI-HDR-COL-NUMBER.
039200     MOVE CI-HDR-COL-NAME TO WS-HDR-NAME(WS-HDR-IDX).
039300*
039400 AA009-EXIT.
039500     EXIT.
039600*
039700*****************************************************************
039800* AA015-SORT-HISTOGRAM-DESC - SORT THE ROW-LENGTH HISTOGRAM INTO
039900*    DESCENDING ROW-COUNT ORDER AND REOPEN THE SORTED OUTPUT FOR
040000*    SEQUENTIAL READING BY AA020-PRINT-TITLE-BLOCK.
040100*****************************************************************
040200 AA015-SORT-HISTOGRAM-DESC.
040300*
040400     SORT CI-HST-SORT-WORK-FILE
040500          ON DESCENDING KEY CI-HIST-ROWS
040600          USING CI-HIST-FILE
040700          GIVING CI-SRT-HIST-FILE.
040800     OPEN INPUT CI-SRT-HIST-FILE.
040900*
041000 AA015-EXIT.
041100     EXIT.
041200*
041300*****************************************************************
041400* AA020-PRINT-TITLE-BLOCK - PRINT THE REPORT TITLE, THE TOTAL
041500*    ROW COUNT, THE DESCENDING HISTOGRAM, AND THE FIXED REPORT
041600*    FORMAT LEGEND.
041700*****************************************************************
041800 AA020-PRINT-TITLE-BLOCK.
041900*
042000     WRITE PRINT-FILE-REC FROM PL-TITLE.
042100     PERFORM AA021-READ-HIST-REC THRU AA021-EXIT
042200             UNTIL WS-EOF.
042300     MOVE WS-TOTAL-ROWS TO PL-TR-ROWS.
042400     WRITE PRINT-FILE-REC FROM PL-TOTAL-ROWS.
042500     WRITE PRINT-FILE-REC FROM PL-COL-COUNTS-HDR.
042550     CLOSE CI-SRT-HIST-FILE.
042560     OPEN INPUT CI-SRT-HIST-FILE.
042600     MOVE "N" TO WS-EOF-SW.
042700     PERFORM AA022-PRINT-HIST-REC THRU AA022-EXIT
042800             UNTIL WS-EOF.
042900     CLOSE CI-SRT-HIST-FILE.
043000     WRITE PRINT-FILE-REC FROM PL-BLANK-LINE.
043100     WRITE PRINT-FILE-REC FROM PL-FORMAT-HDR.
043200     WRITE PRINT-FILE-REC FROM PL-FORMAT-L1.
043300     WRITE PRINT-FILE-REC FROM PL-FORMAT-L2.
043400     WRITE PRINT-FILE-REC FROM PL-FORMAT-L3.
043500     WRITE PRINT-FILE-REC FROM PL-BLANK-LINE.
043600     WRITE PRINT-FILE-REC FROM PL-BLANK-LINE.
043700*
043800 AA020-EXIT.
043900     EXIT.
044000*
044100*    AA021-READ-HIST-REC MAKES A SILENT FIRST PASS OVER THE
044200*    SORTED HISTOGRAM JUST TO TOTAL THE ROW COUNTS, THEN
044300*    AA022-PRINT-HIST-REC RE-READS FOR THE ACTUAL PRINT LOOP -
044400*    THE TOTAL MUST APPEAR BEFORE THE DETAIL LINES IT IS A SUM
044500*    OF, SO ONE PASS CANNOT DO BOTH.
044600*
044700 AA021-READ-HIST-REC.
044800*
044900     READ CI-SRT-HIST-FILE INTO CI-HIST-RECORD
045000          AT END
045100          MOVE "Y" TO WS-EOF-SW
045200          GO TO AA021-EXIT.
045300     ADD CI-HIST-ROWS TO WS-TOTAL-ROWS.
045400*
045500 AA021-EXIT.
045600     EXIT.
045700*
045800 AA022-PRINT-HIST-REC.
045900*
046000     READ CI-SRT-HIST-FILE INTO CI-HIST-RECORD
046100          AT END
046200          MOVE "Y" TO WS-EOF-SW
046300          GO TO AA022-EXIT.
046400     MOVE CI-HIST-NCOLS TO PL-HL-NCOLS.
046500     MOVE CI-HIST-ROWS  TO PL-HL-ROWS.
046600     WRITE PRINT-FILE-REC FROM PL-HIST-LINE.
046700*
046800 AA022-EXIT.
046900     EXIT.
047000*
047100*****************************************************************
047200* AA010-READ-COLUMN-REC - READ ONE PER-COLUMN SUMMARY RECORD,
047300*    ALREADY IN ASCENDING COLUMN-NUMBER ORDER FROM EITHER
047400*    CISUMM OR CISTRM.
047500*****************************************************************
047600 AA010-READ-COLUMN-REC.
047700*
047800     READ CI-COLUMN-FILE INTO CI-COLUMN-SUMMARY-RECORD
047900          AT END
048000          MOVE "Y" TO WS-EOF-SW.
048100*
048200 AA010-EXIT.
048300     EXIT.
048400*
048500*****************************************************************
048600* AA030-PRINT-ONE-COLUMN - PRINT ONE COLUMN'S HEADER LINE AND
048700*    FIELD-LENGTH LINE, THEN - UNLESS THIS IS A QUICK-RUN COLUMN
048800*    (CI-NUM-UNIQUES = -1) - THE MOST-COMMON TABLE HIGH TO LOW
048900*    WITH AN OTHER-LINE REMAINDER, AND A BLANK SEPARATOR LINE.
049000*****************************************************************
049100 AA030-PRINT-ONE-COLUMN.
049200*
049300     SET WS-HDR-IDX TO CI-COL-NUMBER.
049400     MOVE CI-COL-NUMBER     TO PL-CH-NUMBER.
049500     MOVE WS-HDR-NAME(WS-HDR-IDX)
049600                            TO PL-CH-NAME.
049700     MOVE CI-NUM-UNIQUES    TO PL-CH-UNIQUES.
049800     MOVE CI-NUM-FILLS      TO PL-CH-FILLS.
049900     COMPUTE PL-CH-RATE ROUNDED = CI-FILL-RATE.
050000     WRITE PRINT-FILE-REC FROM PL-COL-HEADER.
050100*
050200     MOVE CI-MIN-LEN        TO PL-LL-MINLEN.
050300     MOVE CI-MAX-LEN        TO PL-LL-MAXLEN.
050400     MOVE CI-AVG-LEN        TO PL-LL-AVGLEN.
050500     WRITE PRINT-FILE-REC FROM PL-LENGTH-LINE.
050600*
050700     IF CI-NUM-UNIQUES = -1
050800        GO TO AA030-NEXT-COLUMN.
050900*
051000     IF CI-MC-ENTRY-COUNT > 20
051100        DISPLAY CI202
051200        MOVE 16 TO RETURN-CODE
051300        STOP RUN.
051400*
051500     WRITE PRINT-FILE-REC FROM PL-COUNTS-HEADER.
051600     SET WS-MC-PRINT-IX TO CI-MC-ENTRY-COUNT.
051700     PERFORM AA031-PRINT-MC-ENTRY THRU AA031-EXIT
051800             UNTIL WS-MC-PRINT-IX = ZERO.
051900*
052000     COMPUTE WS-OTHER-COUNT = CI-NUM-VALUES - CI-MC-COUNT-TOTAL.
052100     IF WS-OTHER-COUNT > ZERO
052200        MOVE WS-OTHER-COUNT TO PL-OL-COUNT
052300        COMPUTE PL-OL-PCT ROUNDED =
052400                (WS-OTHER-COUNT * 100) / CI-NUM-VALUES
052500        WRITE PRINT-FILE-REC FROM PL-OTHER-LINE.
052600*
052700 AA030-NEXT-COLUMN.
052800     WRITE PRINT-FILE-REC FROM PL-BLANK-LINE.
052900     PERFORM AA010-READ-COLUMN-REC THRU AA010-EXIT.
053000*
053100 AA030-EXIT.
053200     EXIT.
053300*
053400*****************************************************************
053500* AA031-PRINT-MC-ENTRY - PRINT ONE MOST-COMMON TABLE ENTRY AND
053600*    STEP THE PRINT INDEX DOWN TOWARDS THE MINIMUM - THE TABLE
053700*    IS HELD ASCENDING BY CISUMM SO THIS WALKS IT BACKWARDS.
053800*****************************************************************
053900 AA031-PRINT-MC-ENTRY.
054000*
054100     MOVE CI-MC-COUNT(WS-MC-PRINT-IX) TO PL-DL-COUNT.
054200     COMPUTE PL-DL-PCT ROUNDED =
054300             (CI-MC-COUNT(WS-MC-PRINT-IX) * 100) / CI-NUM-VALUES.
054400     IF CI-MC-VALUE(WS-MC-PRINT-IX) = SPACES
054500        MOVE "NULL" TO PL-DL-VALUE
054600     ELSE
054700        MOVE CI-MC-VALUE(WS-MC-PRINT-IX) TO PL-DL-VALUE.
054800     WRITE PRINT-FILE-REC FROM PL-DETAIL-LINE.
054900     SUBTRACT 1 FROM WS-MC-PRINT-IX.
055000*
055100 AA031-EXIT.
055200     EXIT.
