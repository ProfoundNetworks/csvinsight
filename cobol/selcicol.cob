000100*
000200* SELECT FOR THE CI COLUMN SUMMARY WORK FILE -
000300* WRITTEN BY CISUMM OR CISTRM, READ BY CIRPT.
000400*
000500* 19/11/25 VBC - CREATED.
000600*
000700     SELECT CI-COLUMN-FILE ASSIGN TO CI-COLUMN-FILE-NAME
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-CI-COL-STATUS.
