000100*
000200****************************************************
000300*                                                  *
000400*   RECORD DEFINITION FOR THE CI COLUMN SUMMARY    *
000500*      WORK FILE, INCLUDING THE MOST-COMMON         *
000600*      (TOP-N) VALUE TABLE                         *
000700*                                                  *
000800****************************************************
000900*
001000*  ONE RECORD PER COLUMN, BUILT BY CISUMM (SORTED RUN)
001100*  OR CISTRM (QUICK RUN) AND READ BACK BY CIRPT IN
001200*  HEADER (COLUMN-NUMBER) ORDER TO PRINT THE REPORT.
001300*  CI-SUM-LEN AND CI-MC-COUNT-TOTAL ARE WORKING
001400*  ACCUMULATORS CARRIED ALONG IN THE SAME RECORD FOR
001500*  CONVENIENCE - NEITHER PRINTS ON THE REPORT ITSELF.
001600*  THE MC-TABLE IS LEFT EMPTY (CI-MC-ENTRY-COUNT = 0)
001700*  FOR A QUICK-RUN (STREAM SUMMARIZER) COLUMN, WHICH
001800*  CIRPT RECOGNISES BY CI-NUM-UNIQUES = -1.
001900*
002000*  FILE SIZE 908 BYTES PADDED TO 1024 BY FILLER.
002100*
002200* 19/11/25 VBC - CREATED.
002300* 23/11/25 VBC - ADDED CI-MC-COUNT-TOTAL SO CIRPT DOES
002400*                NOT HAVE TO RE-ADD THE TOP-N TABLE TO
002500*                GET THE OTHER-LINE REMAINDER.
002600* 30/11/25 VBC - ADDED CI-COL-NUMBER-X AND
002700*                CI-NUM-UNIQUES-X REDEFINES FOR THE
002800*                DUMP UTILITY USED ON THE PILOT RUN.
002900* 02/11/98 VBC - Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003000*
003100 01  CI-COLUMN-SUMMARY-RECORD.
003200     03  CI-COL-NUMBER               PIC 9(03).
003300     03  CI-COL-NUMBER-X REDEFINES CI-COL-NUMBER
003400                                     PIC X(03).
003500     03  CI-COL-NAME                 PIC X(30).
003600     03  CI-NUM-VALUES               PIC 9(09) COMP.
003700     03  CI-NUM-UNIQUES              PIC S9(09) COMP.
003800     03  CI-NUM-UNIQUES-X REDEFINES CI-NUM-UNIQUES
003900                                     PIC X(04).
004000     03  CI-NUM-FILLS                PIC 9(09) COMP.
004100     03  CI-NUM-EMPTY                PIC 9(09) COMP.
004200     03  CI-FILL-RATE                PIC 9(03)V99.
004300     03  CI-MIN-LEN                  PIC 9(04) COMP.
004400     03  CI-MAX-LEN                  PIC 9(04) COMP.
004500     03  CI-AVG-LEN                  PIC 9(05)V99.
004600     03  CI-SUM-LEN                  PIC 9(09) COMP.
004700     03  CI-MC-COUNT-TOTAL           PIC 9(09) COMP.
004800     03  CI-MC-ENTRY-COUNT           PIC 9(02) COMP.
004900     03  CI-MC-TABLE.
005000         05  CI-MC-ENTRY OCCURS 20 TIMES
005100                     ASCENDING KEY IS CI-MC-COUNT CI-MC-VALUE
005200                     INDEXED BY CI-MC-IDX.
005300             07  CI-MC-COUNT         PIC 9(09) COMP.
005400             07  CI-MC-VALUE         PIC X(40).
005500     03  FILLER                      PIC X(60).
