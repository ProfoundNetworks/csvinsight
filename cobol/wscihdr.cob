000100*
000200****************************************************
000300*                                                  *
000400*   RECORD DEFINITION FOR THE CI HEADER WORK FILE  *
000500*                                                  *
000600****************************************************
000700*
000800*  ONE RECORD PER INPUT COLUMN, WRITTEN BY CISPLIT
000900*  STRAIGHT AFTER THE CSV HEADER RECORD IS PARSED, SO
001000*  CISUMM AND CIRPT CAN ATTACH THE COLUMN NAME TO EACH
001100*  SUMMARY WITHOUT RE-READING THE CSV FILE THEMSELVES.
001200*  WRITTEN IN COLUMN-NUMBER ORDER, NCOLS RECORDS.
001300*
001400* 19/11/25 VBC - CREATED.
001500* 14/08/97 VBC - Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001600*
001700 01  CI-HDR-RECORD.
001800     03  CI-HDR-COL-NUMBER           PIC 9(03).
001900     03  CI-HDR-COL-NAME             PIC X(30).
002000     03  CI-HDR-LIST-COL-FLAG        PIC X(01).
002100         88  CI-HDR-IS-LIST-COL      VALUE "Y".
002200         88  CI-HDR-NOT-LIST-COL     VALUE "N".
002300     03  FILLER                      PIC X(06).
