000100*****************************************************************
000200*                                                               *
000300*   C I S T R M -  CSV INSIGHT QUICK (UNSORTED/STREAM)         *
000400*                  COLUMN SUMMARIZER                           *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION           DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.       CISTRM.
001200**
001300*    AUTHOR.           M H DESAI, 23/03/1992.
001400**
001500*    INSTALLATION.     APPLEWOOD COMPUTERS - DATA SERVICES BUREAU.
001600**
001700*    DATE-WRITTEN.     23/03/1992.
001800**
001900*    DATE-COMPILED.
002000**
002100*    SECURITY.         COPYRIGHT (C) 1992 - 2026 & LATER,
002200*                      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002300*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400*                      LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500**
002600*    REMARKS.          CALLED SUBPROGRAM - QUICK (UNSORTED/STREAM)
002700*                      COLUMN SUMMARIZER FOR THE CSV INSIGHT BATCH
002800*                      PROFILER SUITE.  CISPLIT CALLS THIS ONCE PER
002900*                      EMITTED VALUE (FUNCTION 'ACCUM') WHEN RUNNING
003000*                      IN QUICK MODE, ACCUMULATING NUM-VALUES, THE
003100*                      EMPTY-VALUE COUNT AND MIN/MAX/SUM LENGTH PER
003200*                      COLUMN NUMBER IN A WORKING-STORAGE TABLE - NO
003300*                      SORT STEP AND NO UNIQUE-VALUE COUNT.  CALLED
003400*                      ONCE MORE AT END OF RUN (FUNCTION 'FINAL') TO
003500*                      ROUND OFF EVERY ACCUMULATED COLUMN AND WRITE
003600*                      CI-COLUMN-FILE ITSELF, SINCE CISUMM DOES NOT
003700*                      RUN AT ALL FOR A QUICK-MODE JOB.
003800**
003900*    VERSION.          SEE WS-PROG-VERS IN WORKING-STORAGE.
004000**
004100*    CALLED MODULES.   NONE.
004200**
004300*    FUNCTIONS USED:   NONE.
004400**
004500*    FILES USED :      CI-COLUMN-FILE  - COLUMN SUMMARY WORK FILE,
004600*                                        OUTPUT, OPENED ON THE FIRST
004700*                                        CALL AND CLOSED ON 'FINAL'.
004800**
004900*    ERROR MESSAGES USED.
005000*                      CI301 - TABLE FULL ABEND, SEE
005100*                      WORKING-STORAGE.
005200**
005300* CHANGES:
005400* 23/03/1992 MHD - 1.0.0 CREATED, SPLIT OUT OF CISPLIT SO THE QUICK
005500*                  (NO-SORT) RUN MODE DID NOT NEED THE SORT/CISUMM
005600*                  STEP AT ALL.
005700* 14/09/1993 MHD -     1 COLUMN TABLE RAISED FROM 12 TO 20 ENTRIES TO
005800*                  MATCH CISPLIT'S OWN MAX FIELD COUNT.
005900* 17/02/1999 VBC -     2 Y2K REVIEW - PROGRAM HOLDS NO DATE FIELDS,
006000*                  NO CHANGE REQUIRED, SIGNED OFF.
006100* 19/11/2025 VBC -     3 REBUILT AGAINST THE NEW WSCICOL.COB LAYOUT -
006200*                  SETS NUM-UNIQUES TO -1 AND LEAVES THE MOST-COMMON
006300*                  TABLE EMPTY SO CIRPT KNOWS THIS IS A QUICK-MODE
006400*                  COLUMN.
006500* 06/12/2025 VBC -     4 RQ4472 - ADDED A TABLE-FULL ABEND (CI301)
006600*                  GUARDING THE 20-ENTRY QC TABLE - CISPLIT NEVER
006700*                  CALLS WITH MORE THAN 20 DISTINCT COLUMNS BUT THE
006800*                  GUARD NOW MATCHES CISPLIT'S AND CIRPT'S OWN
006900*                  DEFENSIVE COLUMN-COUNT CHECKS.
007000*
007100*****************************************************************
007200* COPYRIGHT NOTICE.
007300* ****************
007400*
007500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
007600*
007700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007800* SYSTEM AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1988-2026
007900* AND LATER.
008000*
008100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008200* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008300* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
008400*
008500* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
008600* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008700* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
008800* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008900*
009000* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
009100* LICENSE ALONG WITH THIS PROGRAM; SEE THE FILE COPYING.
009200*
009300*****************************************************************
009400*
009500 ENVIRONMENT              DIVISION.
009600*================================
009700*
009800 COPY "ENVDIV.COB".
009900*
010000 INPUT-OUTPUT             SECTION.
010100 FILE-CONTROL.
010200     COPY "SELCICOL.COB".
010300*
010400 DATA                     DIVISION.
010500*================================
010600*
010700 FILE                     SECTION.
010800*
010900 COPY "FDCICOL.COB".
011000*
011100 WORKING-STORAGE          SECTION.
011200*------------------------
011300 COPY "WSCICOL.COB".
011400*
011500 77  WS-PROG-VERS             PIC X(12) VALUE "CISTRM V1.4".
011600*
011700 01  WS-FILE-STATUSES.
011800     03  WS-CI-COL-STATUS     PIC XX    VALUE ZERO.
011900     03  FILLER               PIC X(04).
012000*
012100 01  WS-FILE-NAMES.
012200     03  CI-COLUMN-FILE-NAME  PIC X(08) VALUE "CICOLDD".
012300     03  FILLER               PIC X(08).
012400*
012500 01  WS-SWITCHES.
012600     03  WS-OPEN-SW           PIC X     VALUE "N".
012700         88  WS-FILE-OPEN     VALUE "Y".
012800     03  FILLER               PIC X(03).
012900*
013000 01  WS-ERROR-MESSAGES.
013100     03  CI301   PIC X(45) VALUE
013200         "CI301 QUICK-MODE COLUMN TABLE FULL, ABENDING".
013300     03  FILLER  PIC X(02).
013400*
013500* WS-QC-TABLE HOLDS ONE WORKING ACCUMULATOR PER DISTINCT COLUMN
013600* NUMBER SEEN SO FAR THIS RUN - BUILT ON THE FLY AS 'ACCUM' CALLS
013700* ARRIVE SINCE CISTRM HAS NO HEADER FILE OF ITS OWN TO PRE-LOAD IT
013800* FROM.  20 ENTRIES MATCHES CISPLIT'S OWN MAX COLUMN COUNT.
013900 77  WS-QC-TABLE-COUNT            PIC 9(02) COMP VALUE ZERO.
014000 01  WS-QC-TABLE.
014100     03  WS-QC-ENTRY OCCURS 20 TIMES
014200                     INDEXED BY WS-QC-IDX.
014300         05  WS-QC-COL-NO         PIC 9(03).
014400         05  WS-QC-COL-NO-X REDEFINES WS-QC-COL-NO
014500                              PIC X(03).
014600         05  WS-QC-NUM-VALUES     PIC 9(09) COMP.
014700         05  WS-QC-NUM-EMPTY      PIC 9(09) COMP.
014800         05  WS-QC-MIN-LEN        PIC 9(04) COMP.
014900         05  WS-QC-MAX-LEN        PIC 9(04) COMP.
015000         05  WS-QC-SUM-LEN        PIC 9(09) COMP.
015100     03  FILLER                   PIC X(04).
015200*
015300 01  WS-WORK-AREA.
015400     03  WS-WK-NUM-FILLS       PIC 9(09) COMP.
015500     03  FILLER                PIC X(04).
015600*
015700 LINKAGE                  SECTION.
015800*------------------------
015900 01  LK-CI-FUNCTION            PIC X(05).
016000 01  LK-CI-COL-NO              PIC 9(03).
016100 01  LK-CI-VALUE               PIC X(40).
016200 01  LK-CI-VALUE-LEN           PIC 9(04) COMP.
016300*
016400 PROCEDURE DIVISION           USING LK-CI-FUNCTION
016500                                    LK-CI-COL-NO
016600                                    LK-CI-VALUE
016700                                    LK-CI-VALUE-LEN.
016800*=========================================================
016900*
017000 AA000-MAIN.
017100*
017200     IF NOT WS-FILE-OPEN
017300        OPEN OUTPUT CI-COLUMN-FILE
017400        SET WS-FILE-OPEN TO TRUE.
017500*
017600     IF LK-CI-FUNCTION = "ACCUM"
017700        PERFORM AA010-ACCUM-VALUE THRU AA010-EXIT
017800     ELSE
017900        PERFORM AA020-FINALIZE THRU AA020-EXIT.
018000*
018100     EXIT PROGRAM.
018200*
018300*****************************************************************
018400* AA010-ACCUM-VALUE - FIND OR BUILD THIS COLUMN'S WORKING ENTRY
018500*    AND ROLL THE ONE VALUE CISPLIT JUST PASSED US INTO IT.
018600*****************************************************************
018700 AA010-ACCUM-VALUE.
018800*
018900     SET WS-QC-IDX TO 1.
019000     SEARCH WS-QC-ENTRY
019100            AT END GO TO AA010-NOT-FOUND
019200            WHEN WS-QC-COL-NO(WS-QC-IDX) = LK-CI-COL-NO
019300            GO TO AA010-BUMP.
019400*
019500 AA010-NOT-FOUND.
019600     PERFORM AA011-ADD-QC-ENTRY THRU AA011-EXIT.
019700*
019800 AA010-BUMP.
019900     ADD 1 TO WS-QC-NUM-VALUES(WS-QC-IDX).
020000     IF LK-CI-VALUE = SPACES
020100        ADD 1 TO WS-QC-NUM-EMPTY(WS-QC-IDX).
020200*
020300     IF LK-CI-VALUE-LEN < WS-QC-MIN-LEN(WS-QC-IDX)
020400        MOVE LK-CI-VALUE-LEN TO WS-QC-MIN-LEN(WS-QC-IDX).
020500     IF LK-CI-VALUE-LEN > WS-QC-MAX-LEN(WS-QC-IDX)
020600        MOVE LK-CI-VALUE-LEN TO WS-QC-MAX-LEN(WS-QC-IDX).
020700     ADD LK-CI-VALUE-LEN TO WS-QC-SUM-LEN(WS-QC-IDX).
020800*
020900 AA010-EXIT.
021000     EXIT.
021100*
021200*****************************************************************
021300* AA011-ADD-QC-ENTRY - FIRST VALUE SEEN FOR THIS COLUMN NUMBER -
021400*    OPEN A NEW TABLE SLOT, LEAVING WS-QC-IDX POINTING AT IT.
021500*****************************************************************
021600 AA011-ADD-QC-ENTRY.
021700*
021800     IF WS-QC-TABLE-COUNT = 20
021900        DISPLAY CI301
022000        DISPLAY "LAST TABLE SLOT HELD COLUMN " WS-QC-COL-NO-X(20)
022100        MOVE 16 TO RETURN-CODE
022200        STOP RUN.
022300*
022400     ADD 1 TO WS-QC-TABLE-COUNT.
022500     SET WS-QC-IDX TO WS-QC-TABLE-COUNT.
022600     MOVE LK-CI-COL-NO TO WS-QC-COL-NO(WS-QC-IDX).
022700     MOVE ZERO         TO WS-QC-NUM-VALUES(WS-QC-IDX)
022800                           WS-QC-NUM-EMPTY(WS-QC-IDX)
022900                           WS-QC-SUM-LEN(WS-QC-IDX).
023000     MOVE 9999         TO WS-QC-MIN-LEN(WS-QC-IDX).
023100     MOVE ZERO         TO WS-QC-MAX-LEN(WS-QC-IDX).
023200*
023300 AA011-EXIT.
023400     EXIT.
023500*
023600*****************************************************************
023700* AA020-FINALIZE - RUN IS OVER.  ROUND OFF EVERY COLUMN WE HAVE
023800*    ACCUMULATED AND WRITE ITS CI-COLUMN-FILE RECORD, THEN CLOSE.
023900*****************************************************************
024000 AA020-FINALIZE.
024100*
024200     PERFORM AA021-FINALIZE-ONE-COL THRU AA021-EXIT
024300             VARYING WS-QC-IDX FROM 1 BY 1
024400             UNTIL WS-QC-IDX > WS-QC-TABLE-COUNT.
024500*
024600     CLOSE CI-COLUMN-FILE.
024700*
024800 AA020-EXIT.
024900     EXIT.
025000*
025100*****************************************************************
025200* AA021-FINALIZE-ONE-COL - NUM-FILLS, FILL-RATE AND AVG-LEN FOR
025300*    ONE TABLE ENTRY, THEN WRITE IT AS A QUICK-MODE COLUMN RECORD
025400*    (NUM-UNIQUES = -1, NO MOST-COMMON TABLE, NAME LEFT BLANK FOR
025500*    CIRPT TO FILL IN FROM CI-HEADER-FILE).
025600*****************************************************************
025700 AA021-FINALIZE-ONE-COL.
025800*
025900     MOVE WS-QC-COL-NO(WS-QC-IDX)     TO CI-COL-NUMBER.
026000     MOVE SPACES                      TO CI-COL-NAME.
026100     MOVE WS-QC-NUM-VALUES(WS-QC-IDX) TO CI-NUM-VALUES.
026200     MOVE -1                          TO CI-NUM-UNIQUES.
026300*
026400     COMPUTE WS-WK-NUM-FILLS =
026500             WS-QC-NUM-VALUES(WS-QC-IDX) - WS-QC-NUM-EMPTY(WS-QC-IDX).
026600     MOVE WS-WK-NUM-FILLS              TO CI-NUM-FILLS.
026700     MOVE WS-QC-NUM-EMPTY(WS-QC-IDX)   TO CI-NUM-EMPTY.
026800     MOVE WS-QC-MIN-LEN(WS-QC-IDX)     TO CI-MIN-LEN.
026900     MOVE WS-QC-MAX-LEN(WS-QC-IDX)     TO CI-MAX-LEN.
027000     MOVE WS-QC-SUM-LEN(WS-QC-IDX)     TO CI-SUM-LEN.
027100     MOVE ZERO                         TO CI-MC-COUNT-TOTAL
027200                                           CI-MC-ENTRY-COUNT.
027300*
027400     IF CI-NUM-VALUES > ZERO
027500        COMPUTE CI-FILL-RATE ROUNDED =
027600                (WS-WK-NUM-FILLS * 100) / CI-NUM-VALUES
027700        COMPUTE CI-AVG-LEN ROUNDED =
027800                WS-QC-SUM-LEN(WS-QC-IDX) / CI-NUM-VALUES
027900     ELSE
028000        MOVE ZERO TO CI-FILL-RATE CI-AVG-LEN.
028100*
028200     WRITE CI-COLUMN-FILE-REC FROM CI-COLUMN-SUMMARY-RECORD.
028300*
028400 AA021-EXIT.
028500     EXIT.
