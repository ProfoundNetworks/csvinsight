000100*
000200* SELECT FOR THE CI VALUE WORK FILE - WRITTEN
000300* UNSORTED BY CISPLIT, SORTED AND RE-READ BY CISUMM.
000400*
000500* 19/11/25 VBC - CREATED.
000600*
000700     SELECT CI-VALUE-FILE ASSIGN TO CI-VALUE-FILE-NAME
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-CI-VAL-STATUS.
