000100*****************************************************************
000200*                                                               *
000300*   C I  S P L I T -  CSV INSIGHT FILE SPLITTER / HISTOGRAM     *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.       CISPLIT.
001100**
001200*    AUTHOR.           R K PATEL, 14/06/1988.
001300**
001400*    INSTALLATION.     APPLEWOOD COMPUTERS - DATA SERVICES BUREAU.
001500**
001600*    DATE-WRITTEN.     14/06/1988.
001700**
001800*    DATE-COMPILED.
001900**
002000*    SECURITY.         COPYRIGHT (C) 1988 - 2026 & LATER,
002100*                      APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
002200*                      DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300*                      LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400**
002500*    REMARKS.          FIRST STAGE OF THE CSV INSIGHT BATCH
002600*                      PROFILER SUITE.  READS A DELIMITED FLAT
002700*                      FILE (HEADER RECORD FOLLOWED BY DATA
002800*                      RECORDS), VALIDATES EACH DATA RECORD'S
002900*                      FIELD COUNT AGAINST THE HEADER, BUILDS THE
003000*                      ROW-LENGTH HISTOGRAM AND ROUTES EVERY CELL
003100*                      (OR, FOR A DESIGNATED LIST COLUMN, EVERY
003200*                      SUB-VALUE OF THE CELL) TO THE CI-VALUE-FILE
003300*                      FOR THE SORTED SUMMARIZER (CISUMM) TO PICK
003400*                      UP AFTER AN EXTERNAL SORT, OR STRAIGHT TO
003500*                      CISTRM FOR A QUICK (UNSORTED/STREAM) RUN.
003600**
003700*    VERSION.          SEE WS-PROG-VERS IN WORKING-STORAGE.
003800**
003900*    CALLED MODULES.   CISTRM - QUICK-MODE STREAM SUMMARIZER,
004000*                      CALLED ONCE PER EMITTED VALUE WHEN
004100*                      CI-PRM-MODE-QUICK, AND ONCE MORE AT END
004200*                      OF RUN WITH A 'FINAL' FUNCTION CODE.
004300**
004400*    FUNCTIONS USED:   NONE.
004500**
004600*    FILES USED :      CI-PARAM-FILE   - SITE PARAMETERS, INPUT.
004700*                      CI-INPUT-FILE   - THE CSV FILE, INPUT.
004800*                      CI-HEADER-FILE  - COLUMN NAME/NUMBER
004900*                                        BRIDGE, OUTPUT.
005000*                      CI-VALUE-FILE   - PER-COLUMN VALUE
005100*                                        STORE, OUTPUT (SORTED
005200*                                        MODE ONLY).
005300*                      CI-HIST-FILE    - ROW-LENGTH HISTOGRAM,
005400*                                        OUTPUT.
005500**
005600*    ERROR MESSAGES USED.
005700*                      CI001 - CI005, SEE WORKING-STORAGE.
005800**
005900* CHANGES:
006000* 14/06/1988 RKP - 1.0.0 CREATED, FIRST RUN AGAINST THE PENSIONS
006100*                  EXTRACT.
006200* 02/09/1988 RKP -     1 BUG - HISTOGRAM WAS COUNTING THE HEADER
006300*                      RECORD ITSELF - EXCLUDED.
006400* 19/01/1989 RKP -     2 ADDED THE LIST-COLUMN SUB-VALUE SPLIT
006500*                      FOR THE MEMBERSHIP FILE'S DEPENDANTS CELL.
006600* 11/07/1990 MHD -     3 EMPTY CELL IN A LIST COLUMN NOW EMITS
006700*                      ONE EMPTY VALUE RATHER THAN BEING SKIPPED
006800*                      (WAS UNDER-COUNTING NUM-VALUES).
006900* 23/03/1992 MHD -     4 ADDED QUICK (UNSORTED/STREAM) MODE, CALLS
007000*                      CISTRM DIRECT INSTEAD OF WRITING THE
007100*                      VALUE FILE - AVOIDS THE SORT STEP WHEN THE
007200*                      CALLER ONLY WANTS THE QUICK NUMBERS.
007300* 30/11/1995 VBC -     5 PICKED UP FOR MAINTENANCE - RE-KEYED THE
007400*                      LIST-COLUMN TABLE FROM THE PARAMETER FILE
007500*                      RATHER THAN A HARD-CODED WORKING-STORAGE
007600*                      LIST - SITES WERE ASKING FOR DIFFERENT
007700*                      LIST COLUMNS EVERY FEW MONTHS.
007800* 17/02/1999 VBC -     6 Y2K REVIEW - PROGRAM HOLDS NO DATE
007900*                      FIELDS, NO CHANGE REQUIRED, SIGNED OFF.
008000* 08/05/2003 VBC -     7 RAISED MAX FIELD COUNT AND LIST-COLUMN
008100*                      TABLE SIZE FROM 12 TO 20 FOR THE NEW
008200*                      CLAIMS EXTRACT.
008300* 19/11/2025 VBC -     8 REBUILT COPYBOOK SET FOR THE NEW SORT-
008400*                      BASED CISUMM - NO LOGIC CHANGE HERE.
008450* 06/12/2025 VBC -     9 BUG (RQ4471) - CI-VAL-VALUE-LEN WAS
008460*                      INSPECT...BEFORE INITIAL SPACES, SO ANY
008470*                      CELL WITH AN EMBEDDED SPACE ("NEW YORK")
008480*                      UNDER-COUNTED AT THE FIRST SPACE.  NOW
008490*                      SCANS BACK FROM THE END OF THE CELL FOR
008495*                      THE LAST NON-SPACE CHARACTER INSTEAD.
008500*
008600*****************************************************************
008700* COPYRIGHT NOTICE.
008800* ****************
008900*
009000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
009100*
009200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
009300* SYSTEM AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1988-2026
009400* AND LATER.
009500*
009600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
009700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
009900*
010000* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
010100* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010300* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010400*
010500* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
010600* LICENSE ALONG WITH THIS PROGRAM; SEE THE FILE COPYING.
010700*
010800*****************************************************************
010900*
011000 ENVIRONMENT              DIVISION.
011100*================================
011200*
011300 COPY "ENVDIV.COB".
011400*
011500 INPUT-OUTPUT             SECTION.
011600 FILE-CONTROL.
011700     SELECT  CI-INPUT-FILE   ASSIGN   CI-INPUT-FILE-NAME
011800                             ORGANIZATION LINE SEQUENTIAL
011900                             STATUS   WS-CI-INP-STATUS.
012000*
012100     COPY "SELCIPRM.COB".
012200     COPY "SELCIHDR.COB".
012300     COPY "SELCIVAL.COB".
012400     COPY "SELCIHST.COB".
012500*
012600 DATA                     DIVISION.
012700*================================
012800*
012900 FILE                     SECTION.
013000*
013100* ONE CSV RECORD, MAX 512 CHARS.
013200 FD  CI-INPUT-FILE.
013300 01  CI-INPUT-RECORD          PIC X(512).
013400*
013500 COPY "FDCIPRM.COB".
013600 COPY "FDCIHDR.COB".
013700 COPY "FDCIVAL.COB".
013800 COPY "FDCIHST.COB".
013900*
014000 WORKING-STORAGE          SECTION.
014100*------------------------
014200 COPY "WSCIPRM.COB".
014300 COPY "WSCICSV.COB".
014400 COPY "WSCIHDR.COB".
014500 COPY "WSCIVAL.COB".
014600 COPY "WSCIHST.COB".
014700*
014800 77  WS-PROG-VERS             PIC X(12) VALUE "CISPLIT V1.9".
014900*
015000 01  WS-FILE-STATUSES.
015100     03  WS-CI-INP-STATUS     PIC XX    VALUE ZERO.
015200     03  WS-CI-PRM-STATUS     PIC XX    VALUE ZERO.
015300     03  WS-CI-HDR-STATUS     PIC XX    VALUE ZERO.
015400     03  WS-CI-VAL-STATUS     PIC XX    VALUE ZERO.
015500     03  WS-CI-HST-STATUS     PIC XX    VALUE ZERO.
015600     03  FILLER               PIC X(02).
015700*
015800 01  WS-FILE-NAMES.
015900     03  CI-INPUT-FILE-NAME   PIC X(08) VALUE "CIINPDD".
016000     03  CI-PARAM-FILE-NAME   PIC X(08) VALUE "CIPRMDD".
016100     03  CI-HEADER-FILE-NAME  PIC X(08) VALUE "CIHDRDD".
016200     03  CI-VALUE-FILE-NAME   PIC X(08) VALUE "CIVALDD".
016300     03  CI-HIST-FILE-NAME    PIC X(08) VALUE "CIHSTDD".
016400     03  FILLER               PIC X(02).
016500*
016600 01  WS-SWITCHES.
016700     03  WS-EOF-SW            PIC X     VALUE "N".
016800         88  WS-EOF                     VALUE "Y".
016900     03  WS-COL-VALID-SW      PIC X     VALUE "Y".
017000         88  WS-COL-COUNT-OK            VALUE "Y".
017100         88  WS-COL-COUNT-BAD           VALUE "N".
017200     03  WS-LEN-FOUND-SW      PIC X     VALUE "N".
017300         88  WS-LEN-FOUND               VALUE "Y".
017400     03  FILLER               PIC X(01).
017500*
017600 01  WS-COUNTERS.
017700     03  WS-NCOLS             PIC 9(03) COMP VALUE ZERO.
017800     03  WS-FLD-IX            PIC 9(03) COMP VALUE ZERO.
017900     03  WS-SUB-IX            PIC 9(03) COMP VALUE ZERO.
018000     03  WS-TBL-IX            PIC 9(03) COMP VALUE ZERO.
018100     03  WS-ROW-COUNT         PIC 9(09) COMP VALUE ZERO.
018200     03  WS-LEN-SCAN-IX       PIC 9(02) COMP VALUE ZERO.
018300     03  FILLER               PIC X(02).
018400*
018500*    CI-HDR-WORK-TABLE HOLDS THE COLUMN NAME AND LIST-COLUMN
018600*    FLAG FOR EVERY COLUMN IN THE RUN, BUILT WHEN THE HEADER
018700*    RECORD IS PARSED AND CONSULTED FOR EVERY DATA RECORD
018800*    THEREAFTER - AVOIDS RE-READING CI-HEADER-FILE EACH TIME.
018900*
019000 01  WS-HDR-WORK-AREA.
019100     03  WS-HDR-WORK-TABLE OCCURS 20 TIMES
019200                             INDEXED BY WS-HDR-IX.
019300         05  WS-HDR-WK-NAME   PIC X(30).
019400         05  WS-HDR-WK-LIST-FLAG
019500                              PIC X(01).
019600             88  WS-HDR-WK-IS-LIST     VALUE "Y".
019700     03  WS-HDR-WORK-ALPHA REDEFINES WS-HDR-WORK-TABLE
019800                             PIC X(620).
019900     03  FILLER               PIC X(10).
020000*
020100 01  WS-ERROR-MESSAGES.
020200     03  CI001   PIC X(45) VALUE
020300         "CI001 UNABLE TO OPEN CI-PARAM-FILE, ABENDING".
020400     03  CI002   PIC X(45) VALUE
020500         "CI002 CI-PARAM-FILE IS EMPTY, ABENDING".
020600     03  CI003   PIC X(45) VALUE
020700         "CI003 UNABLE TO OPEN CI-INPUT-FILE, ABENDING".
020800     03  CI004   PIC X(45) VALUE
020900         "CI004 CI-INPUT-FILE IS EMPTY, NO HEADER REC".
021000     03  CI005   PIC X(20) VALUE
021100         "CI005 FILE STATUS = ".
021200     03  FILLER  PIC X(02).
021300*
021400*    ARGUMENTS PASSED TO CISTRM ON EACH CALL - LAID OUT TO
021500*    MATCH CISTRM'S LINKAGE SECTION FIELD FOR FIELD.
021600*
021700 01  WS-CISTRM-ARGS.
021800     03  LK-CI-FUNCTION       PIC X(05).
021900     03  LK-CI-COL-NO         PIC 9(03).
022000     03  LK-CI-VALUE          PIC X(40).
022100     03  LK-CI-VALUE-LEN      PIC 9(04) COMP.
022200     03  FILLER               PIC X(02).
022300*
022400 PROCEDURE                DIVISION.
022500*================================
022600*
022700*****************************************************************
022800* AA000-MAIN - OPEN, DRIVE THE READ/SPLIT/ROUTE LOOP, CLOSE.
022900*****************************************************************
023000 AA000-MAIN                   SECTION.
023100*
023200     PERFORM AA005-OPEN-FILES THRU AA005-EXIT.
023300     PERFORM AA010-READ-HEADER-REC THRU AA010-EXIT.
023400     PERFORM AA020-PROCESS-CSV-RECS THRU AA020-EXIT
023500             UNTIL WS-EOF.
023600     PERFORM AA030-WRITE-HISTOGRAM THRU AA030-EXIT.
023700     IF CI-PRM-MODE-QUICK
023800        PERFORM AA040-FINALIZE-QUICK THRU AA040-EXIT.
023900     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.
024000     STOP RUN.
024100*
024200 AA000-EXIT.
024300     EXIT.
024400*
024500*****************************************************************
024600* AA005-OPEN-FILES - OPEN PARAMETER FILE, READ IT, THEN OPEN
024700*    THE INPUT AND WORK FILES THAT SURVIVE THE RUN MODE CHOSEN.
024800*****************************************************************
024900 AA005-OPEN-FILES.
025000*
025100     OPEN INPUT CI-PARAM-FILE.
025200     IF WS-CI-PRM-STATUS NOT = "00"
025300        DISPLAY CI001
025400        MOVE 16 TO RETURN-CODE
025500        GO TO AA005-EXIT.
025600*
025700     READ CI-PARAM-FILE INTO CI-PARAM-RECORD
025800          AT END
025900          DISPLAY CI002
026000          MOVE 16 TO RETURN-CODE
026100          GO TO AA005-EXIT.
026200     CLOSE CI-PARAM-FILE.
026300*
026400     OPEN INPUT CI-INPUT-FILE.
026500     IF WS-CI-INP-STATUS NOT = "00"
026600        DISPLAY CI003
026700        MOVE 16 TO RETURN-CODE
026800        GO TO AA005-EXIT.
026900*
027000     OPEN OUTPUT CI-HEADER-FILE.
027100     OPEN OUTPUT CI-HIST-FILE.
027200     IF CI-PRM-MODE-SORTED
027300        OPEN OUTPUT CI-VALUE-FILE.
027400*
027500 AA005-EXIT.
027600     EXIT.
027700*
027800*****************************************************************
027900* AA010-READ-HEADER-REC - READ THE FIRST RECORD, SPLIT IT ON
028000*    THE DELIMITER INTO THE HEADER, BUILD WS-HDR-WORK-TABLE AND
028100*    WRITE CI-HEADER-FILE.
028200*****************************************************************
028300 AA010-READ-HEADER-REC.
028400*
028500     READ CI-INPUT-FILE INTO CI-CSV-LINE
028600          AT END
028700          DISPLAY CI004
028800          MOVE 16 TO RETURN-CODE
028900          GO TO AA010-EXIT.
029000*
029100     UNSTRING CI-CSV-LINE DELIMITED BY CI-PRM-DELIM
029200              INTO CI-CSV-FIELD(1) CI-CSV-FIELD(2)
029300                   CI-CSV-FIELD(3) CI-CSV-FIELD(4)
029400                   CI-CSV-FIELD(5) CI-CSV-FIELD(6)
029500                   CI-CSV-FIELD(7) CI-CSV-FIELD(8)
029600                   CI-CSV-FIELD(9) CI-CSV-FIELD(10)
029700                   CI-CSV-FIELD(11) CI-CSV-FIELD(12)
029800                   CI-CSV-FIELD(13) CI-CSV-FIELD(14)
029900                   CI-CSV-FIELD(15) CI-CSV-FIELD(16)
030000                   CI-CSV-FIELD(17) CI-CSV-FIELD(18)
030100                   CI-CSV-FIELD(19) CI-CSV-FIELD(20)
030200              TALLYING IN WS-NCOLS.
030300*
030400     PERFORM AA011-BUILD-ONE-HDR-ENTRY THRU AA011-EXIT
030500             VARYING WS-FLD-IX FROM 1 BY 1
030600             UNTIL WS-FLD-IX > WS-NCOLS.
030700*
030800     PERFORM AA012-FLAG-ONE-LIST-COL THRU AA012-EXIT
030900             VARYING WS-TBL-IX FROM 1 BY 1
031000             UNTIL WS-TBL-IX > CI-PRM-NUM-LIST-COLS
031100             OR WS-TBL-IX > 20.
031200*
031300 AA010-EXIT.
031400     EXIT.
031500*
031600 AA011-BUILD-ONE-HDR-ENTRY.
031700*
031800     MOVE CI-CSV-FIELD(WS-FLD-IX) TO WS-HDR-WK-NAME(WS-FLD-IX).
031900     MOVE "N" TO WS-HDR-WK-LIST-FLAG(WS-FLD-IX).
032000     MOVE WS-FLD-IX TO CI-HDR-COL-NUMBER.
032100     MOVE CI-CSV-FIELD(WS-FLD-IX) TO CI-HDR-COL-NAME.
032200     MOVE "N" TO CI-HDR-LIST-COL-FLAG.
032300     WRITE CI-HEADER-FILE-REC FROM CI-HDR-RECORD.
032400*
032500 AA011-EXIT.
032600     EXIT.
032700*
032800 AA012-FLAG-ONE-LIST-COL.
032900*
033000     SET WS-HDR-IX TO CI-PRM-LIST-COL-NOS(WS-TBL-IX).
033100     IF CI-PRM-LIST-COL-NOS(WS-TBL-IX) = ZERO
033200        GO TO AA012-EXIT.
033300     IF CI-PRM-LIST-COL-NOS(WS-TBL-IX) > WS-NCOLS
033400        GO TO AA012-EXIT.
033500     SET WS-HDR-WK-IS-LIST(WS-HDR-IX) TO TRUE.
033600*
033700 AA012-EXIT.
033800     EXIT.
033900*
034000*****************************************************************
034100* AA020-PROCESS-CSV-RECS - ONE DATA RECORD PER PASS.  SPLIT,
034200*    BUMP THE HISTOGRAM, AND (IF THE FIELD COUNT MATCHES THE
034300*    HEADER) ROUTE EVERY FIELD'S VALUE(S).
034400*****************************************************************
034500 AA020-PROCESS-CSV-RECS.
034600*
034700     READ CI-INPUT-FILE INTO CI-CSV-LINE
034800          AT END
034900          SET WS-EOF TO TRUE
035000          GO TO AA020-EXIT.
035100*
035200     ADD 1 TO WS-ROW-COUNT.
035300     MOVE ZERO TO CI-CSV-NUM-FIELDS.
035400     UNSTRING CI-CSV-LINE DELIMITED BY CI-PRM-DELIM
035500              INTO CI-CSV-FIELD(1) CI-CSV-FIELD(2)
035600                   CI-CSV-FIELD(3) CI-CSV-FIELD(4)
035700                   CI-CSV-FIELD(5) CI-CSV-FIELD(6)
035800                   CI-CSV-FIELD(7) CI-CSV-FIELD(8)
035900                   CI-CSV-FIELD(9) CI-CSV-FIELD(10)
036000                   CI-CSV-FIELD(11) CI-CSV-FIELD(12)
036100                   CI-CSV-FIELD(13) CI-CSV-FIELD(14)
036200                   CI-CSV-FIELD(15) CI-CSV-FIELD(16)
036300                   CI-CSV-FIELD(17) CI-CSV-FIELD(18)
036400                   CI-CSV-FIELD(19) CI-CSV-FIELD(20)
036500              TALLYING IN CI-CSV-NUM-FIELDS.
036600*
036700     PERFORM AA021-BUMP-HISTOGRAM THRU AA021-EXIT.
036800*
036900     SET WS-COL-COUNT-OK TO TRUE.
037000     IF CI-CSV-NUM-FIELDS NOT = WS-NCOLS
037100        SET WS-COL-COUNT-BAD TO TRUE.
037200*
037300     IF WS-COL-COUNT-OK
037400        PERFORM AA022-SPLIT-FIELDS THRU AA022-EXIT
037500                VARYING WS-FLD-IX FROM 1 BY 1
037600                UNTIL WS-FLD-IX > WS-NCOLS.
037700*
037800 AA020-EXIT.
037900     EXIT.
038000*
038100*****************************************************************
038200* AA021-BUMP-HISTOGRAM - ADD ONE TO THE SLOT FOR THIS ROW'S
038300*    FIELD COUNT, ADDING A NEW SLOT IF THIS COUNT IS NEW.
038400*****************************************************************
038500 AA021-BUMP-HISTOGRAM.
038600*
038700     SET WS-HDR-IX TO 1
038800     SET CI-HIST-IDX TO 1
038900     SEARCH CI-HIST-TABLE
039000            AT END
039100            PERFORM AA021-ADD-HISTOGRAM-SLOT
039200                    THRU AA021-ADD-HISTOGRAM-SLOT-EXIT
039300            WHEN CI-HIST-TBL-NCOLS(CI-HIST-IDX) =
039400                 CI-CSV-NUM-FIELDS
039500            ADD 1 TO CI-HIST-TBL-ROWS(CI-HIST-IDX).
039600*
039700 AA021-EXIT.
039800     EXIT.
039900*
040000 AA021-ADD-HISTOGRAM-SLOT.
040100*
040200     ADD 1 TO CI-HIST-TABLE-COUNT.
040300     SET CI-HIST-IDX TO CI-HIST-TABLE-COUNT.
040400     MOVE CI-CSV-NUM-FIELDS TO CI-HIST-TBL-NCOLS(CI-HIST-IDX).
040500     MOVE 1 TO CI-HIST-TBL-ROWS(CI-HIST-IDX).
040600*
040700 AA021-ADD-HISTOGRAM-SLOT-EXIT.
040800     EXIT.
040900*
041000*****************************************************************
041100* AA022-SPLIT-FIELDS - FOR ONE FIELD OF A VALID RECORD, SPLIT
041200*    INTO SUB-VALUES IF ITS COLUMN IS A LIST COLUMN, ELSE TREAT
041300*    THE WHOLE CELL AS ONE VALUE, AND ROUTE EACH.
041400*****************************************************************
041500 AA022-SPLIT-FIELDS.
041600*
041700     IF WS-HDR-WK-IS-LIST(WS-FLD-IX)
041800        PERFORM AA023-SPLIT-LIST-CELL THRU AA023-EXIT
041900        GO TO AA022-EXIT.
042000*
042100     MOVE CI-CSV-FIELD(WS-FLD-IX) TO CI-VAL-VALUE.
042200     PERFORM AA025-ROUTE-VALUE THRU AA025-EXIT.
042300*
042400 AA022-EXIT.
042500     EXIT.
042600*
042700*****************************************************************
042800* AA023-SPLIT-LIST-CELL - SPLIT A LIST COLUMN'S CELL ON THE
042900*    LIST SEPARATOR.  AN EMPTY CELL YIELDS ONE EMPTY VALUE.
043000*****************************************************************
043100 AA023-SPLIT-LIST-CELL.
043200*
043300     IF CI-CSV-FIELD(WS-FLD-IX) = SPACES
043400        MOVE SPACES TO CI-VAL-VALUE
043500        PERFORM AA025-ROUTE-VALUE THRU AA025-EXIT
043600        GO TO AA023-EXIT.
043700*
043800     MOVE ZERO TO CI-CSV-NUM-SUBVALS.
043900     UNSTRING CI-CSV-FIELD(WS-FLD-IX)
044000              DELIMITED BY CI-PRM-LIST-SEP
044100              INTO CI-CSV-SUBVAL(1) CI-CSV-SUBVAL(2)
044200                   CI-CSV-SUBVAL(3) CI-CSV-SUBVAL(4)
044300                   CI-CSV-SUBVAL(5) CI-CSV-SUBVAL(6)
044400                   CI-CSV-SUBVAL(7) CI-CSV-SUBVAL(8)
044500                   CI-CSV-SUBVAL(9) CI-CSV-SUBVAL(10)
044600                   CI-CSV-SUBVAL(11) CI-CSV-SUBVAL(12)
044700                   CI-CSV-SUBVAL(13) CI-CSV-SUBVAL(14)
044800                   CI-CSV-SUBVAL(15) CI-CSV-SUBVAL(16)
044900                   CI-CSV-SUBVAL(17) CI-CSV-SUBVAL(18)
045000                   CI-CSV-SUBVAL(19) CI-CSV-SUBVAL(20)
045100              TALLYING IN CI-CSV-NUM-SUBVALS.
045200*
045300     PERFORM AA024-ROUTE-SUBVALUES THRU AA024-EXIT
045400             VARYING WS-SUB-IX FROM 1 BY 1
045500             UNTIL WS-SUB-IX > CI-CSV-NUM-SUBVALS.
045600*
045700 AA023-EXIT.
045800     EXIT.
045900*
046000 AA024-ROUTE-SUBVALUES.
046100*
046200     MOVE CI-CSV-SUBVAL(WS-SUB-IX) TO CI-VAL-VALUE.
046300     PERFORM AA025-ROUTE-VALUE THRU AA025-EXIT.
046400*
046500 AA024-EXIT.
046600     EXIT.
046700*
046800*****************************************************************
046900* AA025-ROUTE-VALUE - SORTED MODE WRITES CI-VALUE-FILE FOR
047000*    CISUMM TO SORT AND SUMMARIZE; QUICK MODE CALLS CISTRM
047100*    DIRECT SO NO SORT STEP IS NEEDED.
047200*****************************************************************
047300 AA025-ROUTE-VALUE.
047400*
047500     MOVE WS-FLD-IX TO CI-VAL-COL-NO.
047600     PERFORM AA026-COMPUTE-VALUE-LEN THRU AA026-EXIT.
047700*
047800     IF CI-PRM-MODE-QUICK
047900        GO TO AA025-ROUTE-QUICK.
048000*
048100     WRITE CI-VALUE-FILE-REC FROM CI-VALUE-RECORD.
048200     GO TO AA025-EXIT.
048300*
048400 AA025-ROUTE-QUICK.
048500*
048600     MOVE "ACCUM" TO LK-CI-FUNCTION.
048700     MOVE CI-VAL-COL-NO TO LK-CI-COL-NO.
048800     MOVE CI-VAL-VALUE TO LK-CI-VALUE.
048900     MOVE CI-VAL-VALUE-LEN TO LK-CI-VALUE-LEN.
049000     CALL "CISTRM" USING LK-CI-FUNCTION
049100                         LK-CI-COL-NO
049200                         LK-CI-VALUE
049300                         LK-CI-VALUE-LEN.
049400*
049500 AA025-EXIT.
049600     EXIT.
049700*
049800*****************************************************************
049900* AA026-COMPUTE-VALUE-LEN - CI-VAL-VALUE IS A PIC X(40) CELL
050000*    PADDED WITH TRAILING SPACES TO FULL WIDTH, SO THE LENGTH IS
050100*    NOT THE DISTANCE TO THE FIRST SPACE (AN EMBEDDED SPACE, AS
050200*    IN "NEW YORK", WOULD SHORT-CHANGE THAT COUNT) - IT IS THE
050300*    POSITION OF THE LAST NON-SPACE CHARACTER, FOUND BY SCANNING
050400*    BACKWARD FROM THE END OF THE CELL.
050500*****************************************************************
050600 AA026-COMPUTE-VALUE-LEN.
050700*
050800     MOVE 40 TO WS-LEN-SCAN-IX.
050900     MOVE "N" TO WS-LEN-FOUND-SW.
051000     PERFORM AA027-SCAN-VALUE-LEN THRU AA027-EXIT
051100             UNTIL WS-LEN-FOUND OR WS-LEN-SCAN-IX = ZERO.
051200     MOVE WS-LEN-SCAN-IX TO CI-VAL-VALUE-LEN.
051300*
051400 AA026-EXIT.
051500     EXIT.
051600*
051700 AA027-SCAN-VALUE-LEN.
051800*
051900     IF CI-VAL-VALUE (WS-LEN-SCAN-IX:1) NOT = SPACE
052000        MOVE "Y" TO WS-LEN-FOUND-SW
052100        GO TO AA027-EXIT.
052200     SUBTRACT 1 FROM WS-LEN-SCAN-IX.
052300*
052400 AA027-EXIT.
052500     EXIT.
052600*
052700*****************************************************************
052800* AA030-WRITE-HISTOGRAM - DUMP THE IN-MEMORY HISTOGRAM TABLE TO
052900*    CI-HIST-FILE, UNSORTED - CIRPT SORTS IT DESCENDING ITSELF.
053000*****************************************************************
053100 AA030-WRITE-HISTOGRAM.
053200*
053300     PERFORM AA031-WRITE-ONE-HIST-REC THRU AA031-EXIT
053400             VARYING CI-HIST-IDX FROM 1 BY 1
053500             UNTIL CI-HIST-IDX > CI-HIST-TABLE-COUNT.
053600*
053700 AA030-EXIT.
053800     EXIT.
053900*
054000 AA031-WRITE-ONE-HIST-REC.
054100*
054200     MOVE CI-HIST-TBL-NCOLS(CI-HIST-IDX) TO CI-HIST-NCOLS.
054300     MOVE CI-HIST-TBL-ROWS(CI-HIST-IDX)  TO CI-HIST-ROWS.
054400     WRITE CI-HIST-FILE-REC FROM CI-HIST-RECORD.
054500*
054600 AA031-EXIT.
054700     EXIT.
054800*
054900*****************************************************************
055000* AA040-FINALIZE-QUICK - TELL CISTRM THE RUN IS OVER SO IT CAN
055100*    ROUND ITS TOTALS AND WRITE CI-COLUMN-FILE ITSELF.
055200*****************************************************************
055300 AA040-FINALIZE-QUICK.
055400*
055500     MOVE "FINAL" TO LK-CI-FUNCTION.
055600     CALL "CISTRM" USING LK-CI-FUNCTION
055700                          LK-CI-COL-NO
055800                          LK-CI-VALUE
055900                          LK-CI-VALUE-LEN.
056000*
056100 AA040-EXIT.
056200     EXIT.
056300*
056400*****************************************************************
056500* AA090-CLOSE-FILES.
056600*****************************************************************
056700 AA090-CLOSE-FILES.
056800*
056900     CLOSE CI-INPUT-FILE.
057000     CLOSE CI-HEADER-FILE.
057100     CLOSE CI-HIST-FILE.
057200     IF CI-PRM-MODE-SORTED
057300        CLOSE CI-VALUE-FILE.
057400*
057500 AA090-EXIT.
057600     EXIT.
