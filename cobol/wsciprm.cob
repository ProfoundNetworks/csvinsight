000100*
000200****************************************************
000300*                                                  *
000400*   RECORD DEFINITION FOR THE CI PARAMETER FILE    *
000500*      USES RRN = 1 (ONE RECORD ONLY)              *
000600*                                                  *
000700****************************************************
000800*
000900*  THE PARAMETER RECORD CARRIES THE HANDFUL OF SITE
001000*  CHOICES THE PROFILER SUITE WOULD OTHERWISE NEED A
001100*  COMMAND LINE FOR - DELIMITER, LIST SEPARATOR, THE
001200*  SORTED/QUICK RUN MODE SWITCH, THE TOP-N TABLE SIZE
001300*  AND THE LIST OF COLUMN NUMBERS THAT HOLD MULTIPLE
001400*  SUB-VALUES PER CELL.  ONE RECORD, RRN 1, READ ONCE
001500*  AT aa000-MAIN TIME BY EVERY CI PROGRAM.
001600*
001700*  FILE SIZE 256 BYTES PADDED TO 512 BY FILLER.
001800*
001900* 19/11/25 VBC - CREATED.
002000* 21/11/25 VBC - ADDED CI-PRM-LIST-COL-NOS TABLE (WAS
002100*                GOING TO BE A SEPARATE SMALL FILE,
002200*                FOLDED IN HERE INSTEAD - ONLY 20 MAX).
002300* 02/12/25 VBC - ADDED CI-PRM-SEP-PAIR REDEFINES FOR
002400*                THE OPERATOR DISPLAY/VALIDATION PANEL.
002500* 19/12/98 VBC - Y2K REVIEW - NO DATE FIELDS ON THIS
002600*                RECORD, NO CHANGE REQUIRED.
002700*
002800 01  CI-PARAM-RECORD.
002900     03  CI-PRM-SEP-BLOCK.
003000         05  CI-PRM-DELIM            PIC X(01).
003100         05  CI-PRM-LIST-SEP         PIC X(01).
003200     03  CI-PRM-SEP-PAIR REDEFINES CI-PRM-SEP-BLOCK
003300                                     PIC X(02).
003400     03  CI-PRM-MODE                 PIC X(01).
003500         88  CI-PRM-MODE-SORTED      VALUE "S".
003600         88  CI-PRM-MODE-QUICK       VALUE "Q".
003700     03  CI-PRM-TOPN                 PIC 9(02) COMP.
003800     03  CI-PRM-NUM-LIST-COLS        PIC 9(02) COMP.
003900     03  CI-PRM-LIST-COL-TABLE.
004000         05  CI-PRM-LIST-COL-NOS OCCURS 20 TIMES
004100                                     PIC 9(03) COMP.
004200     03  CI-PRM-RPT-TITLE            PIC X(40).
004300     03  CI-PRM-PAGE-SIZE            PIC 9(03) COMP.
004400     03  FILLER                      PIC X(186).
